000100******************************************************************
000200*    MFPDAY  -  ACQUIRED DAY-FEED RECORD (UNION LAYOUT)         *
000300*    COPY MEMBER FOR THE FITNESS-DIARY DAY-FEED                 *
000400******************************************************************
000500*REMARKS.
000600*    ONE PHYSICAL RECORD PER DIARY LINE OF A DAY.  FD-REC-TYPE
000700*    TELLS US WHICH OF THE EIGHT PAYLOAD SHAPES BELOW IS
000800*    CURRENTLY SITTING IN FD-PAYLOAD - THE SAME TRICK THE OLD
000900*    PRS SUITE USED FOR ITS EMPLOYEE-DETAIL/TRAILER RECORDS,
001000*    JUST WITH EIGHT REDEFINES INSTEAD OF TWO.
001100*
001200*    HISTORY
001300*    ----------------------------------------------------------
001400*    03/11/91  RTG  ORIGINAL MEMBER (PRSDALY, PRS SUITE)
001500*    07/02/96  RTG  RE-CUT AS THE DIARY DAY-FEED UNION - REQ 4471
001600*    07/09/96  RTG  ADDED THE MEASUREMENT PAYLOAD (MS) - REQ 4479
001700*    02/19/99  KLM  Y2K REVIEW - FD-DAY-DATE ALREADY CCYY-MM-DD,
001800*                   NO CHANGE REQUIRED
001900*    09/30/02  DWP  WIDENED FD-ENTRY-SHORT-NAME TO X(30) - TKT 6602
002000*    04/02/03  DWP  ADDED 8-BYTE RESERVE FILLER AT THE END OF
002100*                   THE RECORD FOR FUTURE REC-TYPES - TKT 6688
002200******************************************************************
002300 01  FITNESS-DAY-REC.
002400     05  FD-USER-ID                  PIC X(20).
002500     05  FD-DAY-DATE                 PIC X(10).
002600     05  FD-REC-TYPE                 PIC X(02).
002700         88  FD-REC-IS-GOALS         VALUE 'GO'.
002800         88  FD-REC-IS-MEAL          VALUE 'ME'.
002900         88  FD-REC-IS-ENTRY         VALUE 'EN'.
003000         88  FD-REC-IS-CARDIO        VALUE 'CA'.
003100         88  FD-REC-IS-STRENGTH      VALUE 'ST'.
003200         88  FD-REC-IS-NOTE          VALUE 'NO'.
003300         88  FD-REC-IS-WATER         VALUE 'WA'.
003400         88  FD-REC-IS-MEASURE       VALUE 'MS'.
003500         88  FD-REC-TYPE-VALID       VALUES ARE 'GO' 'ME' 'EN'
003600                                      'CA' 'ST' 'NO' 'WA' 'MS'.
003700     05  FD-PAYLOAD                  PIC X(120).
003800
003900****** 'GO' - DAILY NUTRIENT GOALS ******************************
004000     05  FD-PAYLOAD-GOALS REDEFINES FD-PAYLOAD.
004100         10  FD-GOAL-CALORIES        PIC S9(07).
004200         10  FD-GOAL-CARBS           PIC S9(07).
004300         10  FD-GOAL-FAT             PIC S9(07).
004400         10  FD-GOAL-PROTEIN         PIC S9(07).
004500         10  FD-GOAL-SODIUM          PIC S9(07).
004600         10  FD-GOAL-SUGAR           PIC S9(07).
004700         10  FILLER                  PIC X(78).
004800
004900****** 'ME' - MEAL TOTAL (BREAKFAST/LUNCH/DINNER/SNACKS) ********
005000     05  FD-PAYLOAD-MEAL REDEFINES FD-PAYLOAD.
005100         10  FD-MEAL-NAME            PIC X(12).
005200         10  FD-MEAL-CALORIES        PIC S9(07).
005300         10  FD-MEAL-CARBS           PIC S9(07).
005400         10  FD-MEAL-FAT             PIC S9(07).
005500         10  FD-MEAL-PROTEIN         PIC S9(07).
005600         10  FD-MEAL-SODIUM          PIC S9(07).
005700         10  FD-MEAL-SUGAR           PIC S9(07).
005800         10  FILLER                  PIC X(66).
005900
006000****** 'EN' - INDIVIDUAL FOOD ITEM WITHIN A MEAL *****************
006100     05  FD-PAYLOAD-ENTRY REDEFINES FD-PAYLOAD.
006200         10  FD-ENTRY-MEAL-NAME      PIC X(12).
006300         10  FD-ENTRY-SHORT-NAME     PIC X(30).
006400         10  FD-ENTRY-QUANTITY       PIC S9(05)V99.
006500         10  FD-ENTRY-UNIT           PIC X(12).
006600         10  FD-ENTRY-CALORIES       PIC S9(07).
006700         10  FD-ENTRY-CARBS          PIC S9(07).
006800         10  FD-ENTRY-FAT            PIC S9(07).
006900         10  FD-ENTRY-PROTEIN        PIC S9(07).
007000         10  FD-ENTRY-SODIUM         PIC S9(07).
007100         10  FD-ENTRY-SUGAR          PIC S9(07).
007200         10  FILLER                  PIC X(17).
007300
007400****** 'CA' - CARDIO EXERCISE ************************************
007500     05  FD-PAYLOAD-CARDIO REDEFINES FD-PAYLOAD.
007600         10  FD-CARDIO-EX-NAME       PIC X(30).
007700         10  FD-CARDIO-MINUTES       PIC S9(05)V99.
007800         10  FD-CARDIO-CALS-BURNED   PIC S9(07)V99.
007900         10  FILLER                  PIC X(74).
008000
008100****** 'ST' - STRENGTH EXERCISE **********************************
008200     05  FD-PAYLOAD-STRENGTH REDEFINES FD-PAYLOAD.
008300         10  FD-STRENGTH-EX-NAME     PIC X(30).
008400         10  FD-STRENGTH-SETS        PIC S9(03).
008500         10  FD-STRENGTH-REPS        PIC S9(03).
008600         10  FD-STRENGTH-WEIGHT      PIC S9(05)V99.
008700         10  FILLER                  PIC X(77).
008800
008900****** 'NO' - FREE-TEXT FOOD NOTE ********************************
009000     05  FD-PAYLOAD-NOTE REDEFINES FD-PAYLOAD.
009100         10  FD-NOTE-TYPE            PIC X(10).
009200         10  FD-NOTE-BODY            PIC X(80).
009300         10  FILLER                  PIC X(30).
009400
009500****** 'WA' - DAILY WATER INTAKE *********************************
009600     05  FD-PAYLOAD-WATER REDEFINES FD-PAYLOAD.
009700         10  FD-WATER-QTY            PIC S9(05)V99.
009800         10  FILLER                  PIC X(113).
009900
010000****** 'MS' - BODY MEASUREMENT (E.G. WEIGHT) *********************
010100     05  FD-PAYLOAD-MEASURE REDEFINES FD-PAYLOAD.
010200         10  FD-MEASURE-NAME         PIC X(20).
010300         10  FD-MEASURE-VALUE        PIC S9(05)V99.
010400         10  FILLER                  PIC X(93).
010500
010600     05  FILLER                      PIC X(08).
