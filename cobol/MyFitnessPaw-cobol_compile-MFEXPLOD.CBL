000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MFEXPLOD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/04/96.
000600 DATE-COMPILED. 07/04/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          THIS PROGRAM READS THE KEPT-DAY FEED (ONE PHYSICAL
001200*          RECORD PER DIARY LINE, ONLY THE DAYS MFCHGDET DECIDED
001300*          WERE NEW OR CHANGED) AND EXPLODES EACH LINE INTO ONE
001400*          OF EIGHT NORMALIZED DETAIL SETS, KEYED BY FD-REC-TYPE.
001500*          A FREE-TEXT NOTE WITH A BLANK BODY, OR A MEAL LINE
001600*          WITH A BLANK MEAL NAME, IS DROPPED WITHOUT BEING
001700*          WRITTEN - MFBLANKC IS CALLED TO MAKE THAT CALL.
001800******************************************************************
001900
002000         INPUT FILE              -   DDS0001.KEPTFEED
002100
002200         OUTPUT FILES PRODUCED   -   DDS0001.NOTEOUT
002300                                     DDS0001.WATEROUT
002400                                     DDS0001.GOALSOUT
002500                                     DDS0001.MEALOUT
002600                                     DDS0001.MENTRYOUT
002700                                     DDS0001.CARDIOUT
002800                                     DDS0001.STRNGOUT
002900                                     DDS0001.MSROUT
003000
003100         CONTROL COUNTS PASSED   -   DDS0001.EXPCNT
003200
003300         DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600*    CHANGE LOG
003700*    ----------------------------------------------------------
003800*    07/04/96  RTG  ORIGINAL PROGRAM (FROM PRSSRCH) - REQ 4471
003900*    07/09/96  RTG  ADDED THE MEASUREMENT SET (MS) - REQ 4479
004000*    02/19/99  KLM  Y2K REVIEW - NO PACKED CENTURY FIELDS ON ANY
004100*                   OF THE EIGHT SETS, NO CHANGE REQUIRED
004200*    09/30/02  DWP  BLANK-BODY NOTE FILTER NOW ALSO APPLIES TO
004300*                   THE MEAL-NAME FIELD OF A MEAL RECORD - TKT
004400*                   6602
004500*    03/11/04  DWP  ADDED THE UNKNOWN-REC-TYPE ABEND CHECK AT
004600*                   THE BOTTOM OF THE 100-MAINLINE CASCADE - AN
004700*                   UPSTREAM EDIT HOLE LET A BAD FD-REC-TYPE
004800*                   THROUGH AND WE SILENTLY DROPPED THE LINE -
004900*                   TKT 7118
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS MFEXPLOD-DEBUG-SW.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT KEPTFEED
006400     ASSIGN TO UT-S-KEPTFEED
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS IFCODE.
006700
006800     SELECT NOTEOUT
006900     ASSIGN TO UT-S-NOTEOUT
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT WATEROUT
007400     ASSIGN TO UT-S-WATEROUT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT GOALSOUT
007900     ASSIGN TO UT-S-GOALSOUT
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT MEALOUT
008400     ASSIGN TO UT-S-MEALOUT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT MENTRYOUT
008900     ASSIGN TO UT-S-MENTRYOUT
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300     SELECT CARDIOUT
009400     ASSIGN TO UT-S-CARDIOUT
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700
009800     SELECT STRNGOUT
009900     ASSIGN TO UT-S-STRNGOUT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS OFCODE.
010200
010300     SELECT MSROUT
010400     ASSIGN TO UT-S-MSROUT
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS OFCODE.
010700
010800     SELECT EXPCNT
010900     ASSIGN TO UT-S-EXPCNT
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS OFCODE.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500 FD  SYSOUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 130 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS SYSOUT-REC.
012100 01  SYSOUT-REC                     PIC X(130).
012200
012300 FD  KEPTFEED
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 152 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS FITNESS-DAY-REC.
012900     COPY MFPDAY.
013000
013100 FD  NOTEOUT
013200     RECORD CONTAINS 130 CHARACTERS
013300     DATA RECORD IS NOTE-OUT-FD-REC.
013400 01  NOTE-OUT-FD-REC                PIC X(130).
013500
013600 FD  WATEROUT
013700     RECORD CONTAINS 57 CHARACTERS
013800     DATA RECORD IS WATER-OUT-FD-REC.
013900 01  WATER-OUT-FD-REC                PIC X(57).
014000
014100 FD  GOALSOUT
014200     RECORD CONTAINS 92 CHARACTERS
014300     DATA RECORD IS GOALS-OUT-FD-REC.
014400 01  GOALS-OUT-FD-REC                PIC X(92).
014500
014600 FD  MEALOUT
014700     RECORD CONTAINS 94 CHARACTERS
014800     DATA RECORD IS MEAL-OUT-FD-REC.
014900 01  MEAL-OUT-FD-REC                 PIC X(94).
015000
015100 FD  MENTRYOUT
015200     RECORD CONTAINS 143 CHARACTERS
015300     DATA RECORD IS ENTRY-OUT-FD-REC.
015400 01  ENTRY-OUT-FD-REC                PIC X(143).
015500
015600 FD  CARDIOUT
015700     RECORD CONTAINS 86 CHARACTERS
015800     DATA RECORD IS CARDIO-OUT-FD-REC.
015900 01  CARDIO-OUT-FD-REC               PIC X(86).
016000
016100 FD  STRNGOUT
016200     RECORD CONTAINS 83 CHARACTERS
016300     DATA RECORD IS STRENGTH-OUT-FD-REC.
016400 01  STRENGTH-OUT-FD-REC             PIC X(83).
016500
016600 FD  MSROUT
016700     RECORD CONTAINS 67 CHARACTERS
016800     DATA RECORD IS MEASURE-OUT-FD-REC.
016900 01  MEASURE-OUT-FD-REC              PIC X(67).
017000
017100 FD  EXPCNT
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 40 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS EXPCNT-REC.
017700 01  EXPCNT-REC.
017800     05  EXPCNT-LABEL                PIC X(20).
017900     05  EXPCNT-VALUE                PIC 9(09).
018000     05  FILLER                      PIC X(11).
018100
018200 WORKING-STORAGE SECTION.
018300 01  FILE-STATUS-CODES.
018400     05  IFCODE                      PIC X(02).
018500         88  CODE-READ                VALUE SPACES.
018600         88  NO-MORE-DATA             VALUE '10'.
018700     05  OFCODE                      PIC X(02).
018800         88  CODE-WRITE               VALUE SPACES.
018900
019000 COPY MFPABND.
019100 COPY MFPTRMT.
019200
019300****** WORK COPY OF THE NOTE BODY / MEAL NAME, PASSED TO ********
019400****** MFBLANKC TO TEST FOR AN ALL-BLANK FIELD ******************
019500 01  W01-BLANK-TEST-AREA.
019600     05  W01-BLANK-TEST-TXT          PIC X(80).
019700 01  W02-BLANK-TEST-RD REDEFINES W01-BLANK-TEST-AREA.
019800     05  W02-BLANK-TEST-CHARS OCCURS 80 TIMES
019900                                     PIC X(01).
020000 01  W03-RETURN-LTH                  PIC S9(04) COMP.
020100
020200 01  W04-EXPLODE-COUNTERS.
020300     05  W04-CNT OCCURS 8 TIMES      PIC S9(07) COMP.
020400 01  W05-EXPLODE-COUNTERS-RD REDEFINES W04-EXPLODE-COUNTERS.
020500     05  W05-CNT-BYTES               PIC X(32).
020600
020700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020800     05  RECORDS-READ                PIC S9(07) COMP.
020900     05  RECORDS-WRITTEN             PIC S9(07) COMP.
021000     05  RECORDS-DROPPED             PIC S9(07) COMP.
021100     05  W-SUB                       PIC S9(04) COMP.
021200
021300 01  FLAGS-AND-SWITCHES.
021400     05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
021500         88  NO-MORE-KEPT-DATA        VALUE 'N'.
021600 01  W06-FLAGS-AND-SWITCHES-X REDEFINES FLAGS-AND-SWITCHES.
021700     05  W06-MORE-DATA-SW-X          PIC X(01).
021800
021900 PROCEDURE DIVISION.
022000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022100     PERFORM 100-MAINLINE THRU 100-EXIT
022200             UNTIL NO-MORE-KEPT-DATA.
022300     PERFORM 999-CLEANUP THRU 999-EXIT.
022400     MOVE +0 TO RETURN-CODE.
022500     GOBACK.
022600
022700 000-HOUSEKEEPING.
022800     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
022900     DISPLAY '******** BEGIN JOB MFEXPLOD ********'.
023000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
023100                W04-EXPLODE-COUNTERS.
023200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023300     PERFORM 900-READ-KEPTFEED THRU 900-EXIT.
023400 000-EXIT.
023500     EXIT.
023600
023700 100-MAINLINE.
023800     MOVE '100-MAINLINE' TO PARA-NAME.
023900     IF FD-REC-IS-NOTE
024000         PERFORM 300-EXPLODE-NOTE THRU 300-EXIT
024100     ELSE
024200     IF FD-REC-IS-WATER
024300         PERFORM 310-EXPLODE-WATER THRU 310-EXIT
024400     ELSE
024500     IF FD-REC-IS-GOALS
024600         PERFORM 320-EXPLODE-GOALS THRU 320-EXIT
024700     ELSE
024800     IF FD-REC-IS-MEAL
024900         PERFORM 330-EXPLODE-MEALS THRU 330-EXIT
025000     ELSE
025100     IF FD-REC-IS-ENTRY
025200         PERFORM 335-EXPLODE-MEAL-ENTRIES THRU 335-EXIT
025300     ELSE
025400     IF FD-REC-IS-CARDIO
025500         PERFORM 340-EXPLODE-CARDIO THRU 340-EXIT
025600     ELSE
025700     IF FD-REC-IS-STRENGTH
025800         PERFORM 350-EXPLODE-STRENGTH THRU 350-EXIT
025900     ELSE
026000     IF FD-REC-IS-MEASURE
026100         PERFORM 360-EXPLODE-MEASURES THRU 360-EXIT
026200     ELSE
026300         MOVE '** INVALID FILE - UNKNOWN FD-REC-TYPE' TO
026400             ABEND-REASON
026500         GO TO 1000-ABEND-RTN.
026600
026700     PERFORM 900-READ-KEPTFEED THRU 900-EXIT.
026800 100-EXIT.
026900     EXIT.
027000
027100 300-EXPLODE-NOTE.
027200     MOVE '300-EXPLODE-NOTE' TO PARA-NAME.
027300     MOVE SPACES TO W01-BLANK-TEST-AREA.
027400     MOVE FD-NOTE-BODY TO W01-BLANK-TEST-TXT.
027500     CALL 'MFBLANKC' USING W01-BLANK-TEST-TXT, W03-RETURN-LTH.
027600     IF W03-RETURN-LTH = ZERO
027700         ADD 1 TO RECORDS-DROPPED
027800         GO TO 300-EXIT.
027900
028000     MOVE SPACES TO NOTE-OUT-REC.
028100     MOVE FD-USER-ID TO NOTE-USER-ID.
028200     MOVE FD-DAY-DATE TO NOTE-DAY-DATE.
028300     MOVE FD-NOTE-TYPE TO NOTE-TYPE.
028400     MOVE FD-NOTE-BODY TO NOTE-BODY.
028500     WRITE NOTE-OUT-FD-REC FROM NOTE-OUT-REC.
028600     ADD 1 TO RECORDS-WRITTEN, W04-CNT(1).
028700 300-EXIT.
028800     EXIT.
028900
029000 310-EXPLODE-WATER.
029100     MOVE '310-EXPLODE-WATER' TO PARA-NAME.
029200     MOVE SPACES TO WATER-OUT-REC.
029300     MOVE FD-USER-ID TO WATER-USER-ID.
029400     MOVE FD-DAY-DATE TO WATER-DAY-DATE.
029500     MOVE FD-WATER-QTY TO WATER-QTY.
029600     WRITE WATER-OUT-FD-REC FROM WATER-OUT-REC.
029700     ADD 1 TO RECORDS-WRITTEN, W04-CNT(2).
029800 310-EXIT.
029900     EXIT.
030000
030100 320-EXPLODE-GOALS.
030200     MOVE '320-EXPLODE-GOALS' TO PARA-NAME.
030300     MOVE SPACES TO GOALS-OUT-REC.
030400     MOVE FD-USER-ID TO GOALS-USER-ID.
030500     MOVE FD-DAY-DATE TO GOALS-DAY-DATE.
030600     MOVE FD-GOAL-CALORIES TO GOAL-CALORIES.
030700     MOVE FD-GOAL-CARBS TO GOAL-CARBS.
030800     MOVE FD-GOAL-FAT TO GOAL-FAT.
030900     MOVE FD-GOAL-PROTEIN TO GOAL-PROTEIN.
031000     MOVE FD-GOAL-SODIUM TO GOAL-SODIUM.
031100     MOVE FD-GOAL-SUGAR TO GOAL-SUGAR.
031200     WRITE GOALS-OUT-FD-REC FROM GOALS-OUT-REC.
031300     ADD 1 TO RECORDS-WRITTEN, W04-CNT(3).
031400 320-EXIT.
031500     EXIT.
031600
031700 330-EXPLODE-MEALS.
031800     MOVE '330-EXPLODE-MEALS' TO PARA-NAME.
031900     MOVE SPACES TO W01-BLANK-TEST-AREA.
032000     MOVE FD-MEAL-NAME TO W01-BLANK-TEST-TXT(1:12).
032100     CALL 'MFBLANKC' USING W01-BLANK-TEST-TXT, W03-RETURN-LTH.
032200     IF W03-RETURN-LTH = ZERO
032300         ADD 1 TO RECORDS-DROPPED
032400         GO TO 330-EXIT.
032500
032600     MOVE SPACES TO MEAL-OUT-REC.
032700     MOVE FD-USER-ID TO MEAL-USER-ID.
032800     MOVE FD-DAY-DATE TO MEAL-DAY-DATE.
032900     MOVE FD-MEAL-NAME TO MEAL-NAME.
033000     MOVE FD-MEAL-CALORIES TO MEAL-CALORIES.
033100     MOVE FD-MEAL-CARBS TO MEAL-CARBS.
033200     MOVE FD-MEAL-FAT TO MEAL-FAT.
033300     MOVE FD-MEAL-PROTEIN TO MEAL-PROTEIN.
033400     MOVE FD-MEAL-SODIUM TO MEAL-SODIUM.
033500     MOVE FD-MEAL-SUGAR TO MEAL-SUGAR.
033600     WRITE MEAL-OUT-FD-REC FROM MEAL-OUT-REC.
033700     ADD 1 TO RECORDS-WRITTEN, W04-CNT(4).
033800 330-EXIT.
033900     EXIT.
034000
034100 335-EXPLODE-MEAL-ENTRIES.
034200     MOVE '335-EXPLODE-MEAL-ENTRIES' TO PARA-NAME.
034300     MOVE SPACES TO MEALENTRY-OUT-REC.
034400     MOVE FD-USER-ID TO ENTRY-USER-ID.
034500     MOVE FD-DAY-DATE TO ENTRY-DAY-DATE.
034600     MOVE FD-ENTRY-MEAL-NAME TO ENTRY-MEAL-NAME.
034700     MOVE FD-ENTRY-SHORT-NAME TO ENTRY-SHORT-NAME.
034800     MOVE FD-ENTRY-QUANTITY TO ENTRY-QUANTITY.
034900     MOVE FD-ENTRY-UNIT TO ENTRY-UNIT.
035000     MOVE FD-ENTRY-CALORIES TO ENTRY-CALORIES.
035100     MOVE FD-ENTRY-CARBS TO ENTRY-CARBS.
035200     MOVE FD-ENTRY-FAT TO ENTRY-FAT.
035300     MOVE FD-ENTRY-PROTEIN TO ENTRY-PROTEIN.
035400     MOVE FD-ENTRY-SODIUM TO ENTRY-SODIUM.
035500     MOVE FD-ENTRY-SUGAR TO ENTRY-SUGAR.
035600     WRITE ENTRY-OUT-FD-REC FROM MEALENTRY-OUT-REC.
035700     ADD 1 TO RECORDS-WRITTEN, W04-CNT(5).
035800 335-EXIT.
035900     EXIT.
036000
036100 340-EXPLODE-CARDIO.
036200     MOVE '340-EXPLODE-CARDIO' TO PARA-NAME.
036300     MOVE SPACES TO CARDIO-OUT-REC.
036400     MOVE FD-USER-ID TO CARDIO-USER-ID.
036500     MOVE FD-DAY-DATE TO CARDIO-DAY-DATE.
036600     MOVE FD-CARDIO-EX-NAME TO CARDIO-EX-NAME.
036700     MOVE FD-CARDIO-MINUTES TO CARDIO-MINUTES.
036800     MOVE FD-CARDIO-CALS-BURNED TO CARDIO-CALS-BURNED.
036900     WRITE CARDIO-OUT-FD-REC FROM CARDIO-OUT-REC.
037000     ADD 1 TO RECORDS-WRITTEN, W04-CNT(6).
037100 340-EXIT.
037200     EXIT.
037300
037400 350-EXPLODE-STRENGTH.
037500     MOVE '350-EXPLODE-STRENGTH' TO PARA-NAME.
037600     MOVE SPACES TO STRENGTH-OUT-REC.
037700     MOVE FD-USER-ID TO STRENGTH-USER-ID.
037800     MOVE FD-DAY-DATE TO STRENGTH-DAY-DATE.
037900     MOVE FD-STRENGTH-EX-NAME TO STRENGTH-EX-NAME.
038000     MOVE FD-STRENGTH-SETS TO STRENGTH-SETS.
038100     MOVE FD-STRENGTH-REPS TO STRENGTH-REPS.
038200     MOVE FD-STRENGTH-WEIGHT TO STRENGTH-WEIGHT.
038300     WRITE STRENGTH-OUT-FD-REC FROM STRENGTH-OUT-REC.
038400     ADD 1 TO RECORDS-WRITTEN, W04-CNT(7).
038500 350-EXIT.
038600     EXIT.
038700
038800 360-EXPLODE-MEASURES.
038900     MOVE '360-EXPLODE-MEASURES' TO PARA-NAME.
039000     MOVE SPACES TO MEASURE-OUT-REC.
039100     MOVE FD-USER-ID TO MEASURE-USER-ID.
039200     MOVE FD-DAY-DATE TO MEASURE-DAY-DATE.
039300     MOVE FD-MEASURE-NAME TO MEASURE-NAME.
039400     MOVE FD-MEASURE-VALUE TO MEASURE-VALUE.
039500     WRITE MEASURE-OUT-FD-REC FROM MEASURE-OUT-REC.
039600     ADD 1 TO RECORDS-WRITTEN, W04-CNT(8).
039700 360-EXIT.
039800     EXIT.
039900
040000 800-OPEN-FILES.
040100     MOVE '800-OPEN-FILES' TO PARA-NAME.
040200     OPEN INPUT KEPTFEED.
040300     OPEN OUTPUT NOTEOUT, WATEROUT, GOALSOUT, MEALOUT, MENTRYOUT,
040400                 CARDIOUT, STRNGOUT, MSROUT, EXPCNT, SYSOUT.
040500 800-EXIT.
040600     EXIT.
040700
040800 850-CLOSE-FILES.
040900     MOVE '850-CLOSE-FILES' TO PARA-NAME.
041000     CLOSE KEPTFEED, NOTEOUT, WATEROUT, GOALSOUT, MEALOUT,
041100           MENTRYOUT, CARDIOUT, STRNGOUT, MSROUT, EXPCNT, SYSOUT.
041200 850-EXIT.
041300     EXIT.
041400
041500 900-READ-KEPTFEED.
041600     READ KEPTFEED INTO FITNESS-DAY-REC
041700         AT END MOVE 'N' TO MORE-DATA-SW
041800         GO TO 900-EXIT.
041900     ADD 1 TO RECORDS-READ.
042000 900-EXIT.
042100     EXIT.
042200
042300 999-CLEANUP.
042400     MOVE '999-CLEANUP' TO PARA-NAME.
042500     MOVE 'NOTES-WRITTEN' TO EXPCNT-LABEL.
042600     MOVE W04-CNT(1) TO EXPCNT-VALUE.
042700     WRITE EXPCNT-REC.
042800     MOVE 'WATER-WRITTEN' TO EXPCNT-LABEL.
042900     MOVE W04-CNT(2) TO EXPCNT-VALUE.
043000     WRITE EXPCNT-REC.
043100     MOVE 'GOALS-WRITTEN' TO EXPCNT-LABEL.
043200     MOVE W04-CNT(3) TO EXPCNT-VALUE.
043300     WRITE EXPCNT-REC.
043400     MOVE 'MEALS-WRITTEN' TO EXPCNT-LABEL.
043500     MOVE W04-CNT(4) TO EXPCNT-VALUE.
043600     WRITE EXPCNT-REC.
043700     MOVE 'MEALENTRY-WRITTEN' TO EXPCNT-LABEL.
043800     MOVE W04-CNT(5) TO EXPCNT-VALUE.
043900     WRITE EXPCNT-REC.
044000     MOVE 'CARDIO-WRITTEN' TO EXPCNT-LABEL.
044100     MOVE W04-CNT(6) TO EXPCNT-VALUE.
044200     WRITE EXPCNT-REC.
044300     MOVE 'STRENGTH-WRITTEN' TO EXPCNT-LABEL.
044400     MOVE W04-CNT(7) TO EXPCNT-VALUE.
044500     WRITE EXPCNT-REC.
044600     MOVE 'MEASURES-WRITTEN' TO EXPCNT-LABEL.
044700     MOVE W04-CNT(8) TO EXPCNT-VALUE.
044800     WRITE EXPCNT-REC.
044900     MOVE 'RECORDS-DROPPED' TO EXPCNT-LABEL.
045000     MOVE RECORDS-DROPPED TO EXPCNT-VALUE.
045100     WRITE EXPCNT-REC.
045200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045300     DISPLAY '** RECORDS READ **'.
045400     DISPLAY RECORDS-READ.
045500     DISPLAY '** RECORDS WRITTEN **'.
045600     DISPLAY RECORDS-WRITTEN.
045700     DISPLAY '** RECORDS DROPPED (BLANK BODY) **'.
045800     DISPLAY RECORDS-DROPPED.
045900     DISPLAY '******** NORMAL END OF JOB MFEXPLOD ********'.
046000 999-EXIT.
046100     EXIT.
046200
046300 1000-ABEND-RTN.
046400     WRITE SYSOUT-REC FROM ABEND-REC.
046500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046600     DISPLAY '*** ABNORMAL END OF JOB - MFEXPLOD ***' UPON CONSOLE.
046700     DIVIDE ZERO-VAL INTO ONE-VAL.
