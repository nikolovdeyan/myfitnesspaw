000100******************************************************************
000200*    MFPABND  -  DIAGNOSTIC / ABEND TRACE RECORD                *
000300*    COPY MEMBER SHARED BY ALL MYFITNESSPAW BATCH PROGRAMS      *
000400******************************************************************
000500*REMARKS.
000600*    ONE RECORD IS WRITTEN TO SYSOUT EVERY TIME A PROGRAM HITS
000700*    AN UNRECOVERABLE CONDITION (BAD DATE WINDOW, MISSING
000800*    TRAILER, MASTER FILE OUT OF SYNC, ETC).  PARA-NAME IS
000900*    STAMPED AT THE TOP OF EVERY PARAGRAPH SO THE DUMP TELLS US
001000*    WHERE WE WERE WHEN THINGS WENT SIDEWAYS.
001100*
001200*    HISTORY
001300*    ----------------------------------------------------------
001400*    03/11/91  RTG  ORIGINAL MEMBER (PRSABND, PRS SUITE)
001500*    07/02/96  RTG  ADAPTED FOR THE FITNESS-DIARY ETL - REQ 4471
001600*    02/19/99  KLM  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001700*                   NO CHANGE REQUIRED
001800*    11/08/03  DWP  WIDENED ABEND-REASON TO X(60) - TKT 8180
001900******************************************************************
002000 01  ABEND-REC.
002100     05  PARA-NAME                   PIC X(30).
002200     05  FILLER                      PIC X(01).
002300     05  ABEND-REASON                PIC X(60).
002400     05  FILLER                      PIC X(01).
002500     05  EXPECTED-VAL                PIC X(15).
002600     05  FILLER                      PIC X(01).
002700     05  ACTUAL-VAL                  PIC X(15).
002800     05  FILLER                      PIC X(07).
002900
003000 77  ZERO-VAL                        PIC 9(01) VALUE 0.
003100 77  ONE-VAL                         PIC 9(01) VALUE 1.
