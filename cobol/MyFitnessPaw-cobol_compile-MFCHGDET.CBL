000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MFCHGDET.
000300 AUTHOR. R T GEARY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/03/96.
000600 DATE-COMPILED. 07/03/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE EDITED DAY FEED (SORTED BY
001300*          USER, DATE, REC-TYPE), BUFFERS EACH DAY'S LINES,
001400*          SERIALIZES THEM INTO A COMPARISON PAYLOAD, AND
001500*          COMPARES THAT PAYLOAD AGAINST THE COPY ALREADY HELD
001600*          IN THE RAW-DAY STORE.  UNCHANGED DAYS ARE SKIPPED.
001700*          NEW OR CHANGED DAYS ARE POSTED TO THE RAW-DAY STORE
001800*          (INSERT-OR-REPLACE ON USER+DATE) AND THEIR LINES ARE
001900*          PASSED ON TO THE EXPLODE STEP.
002000*
002100******************************************************************
002200
002300         INPUT FILE              -   DDS0001.DAYEDIT
002400
002500         VSAM MASTER FILE        -   DDS0001.RAWDAY
002600
002700         OUTPUT FILE PRODUCED    -   DDS0001.KEPTFEED
002800
002900         CONTROL COUNTS PASSED   -   DDS0001.CHGCNT
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400*    CHANGE LOG
003500*    ----------------------------------------------------------
003600*    07/03/96  RTG  ORIGINAL PROGRAM (FROM PRSUPDT) - REQ 4471
003700*    07/10/96  RTG  ADDED THE CHGCNT CONTROL-COUNT HANDOFF FOR
003800*                   MFCTLRPT - REQ 4479
003900*    02/19/99  KLM  Y2K REVIEW - RAWDAY-DAY-DATE IS CCYY-MM-DD,
004000*                   BYTE COMPARE UNAFFECTED
004100*    05/14/01  RTG  RAISED WS-DAY-LINE-TBL TO 60 ENTRIES/DAY - TKT
004200*                   5920
004300*    08/04/26  TJK  210-BUILD-SLICE WAS ONLY CAPTURING THE
004400*                   25-BYTE USER-ID/DAY-DATE PREFIX OF EACH LINE,
004500*                   NOT FD-REC-TYPE OR FD-PAYLOAD, SO A DAY'S
004600*                   PAYLOAD NEVER CHANGED FROM RUN TO RUN AND
004700*                   300-COMPARE-VS-MASTER COULD NOT SEE REAL
004800*                   CONTENT CHANGES.  REBUILT THE PAYLOAD AND
004900*                   THE RAWDAY-MASTER RECORD TO CARRY REC-TYPE
005000*                   PLUS PAYLOAD FOR ALL 60 POSSIBLE LINES - TKT
005100*                   9114
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS MFCHGDET-DEBUG-SW.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT DAYEDIT
006600     ASSIGN TO UT-S-DAYEDIT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS IFCODE.
006900
007000     SELECT KEPTFEED
007100     ASSIGN TO UT-S-KEPTFEED
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500     SELECT CHGCNT
007600     ASSIGN TO UT-S-CHGCNT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT RAWDAY-MASTER
008100            ASSIGN       TO RAWDAY
008200            ORGANIZATION IS INDEXED
008300            ACCESS MODE  IS RANDOM
008400            RECORD KEY   IS RAWDAY-KEY
008500            FILE STATUS  IS RAWDAY-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC                     PIC X(130).
009600
009700 FD  DAYEDIT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 152 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS FITNESS-DAY-REC.
010300     COPY MFPDAY.
010400
010500 FD  KEPTFEED
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 152 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS KEPTFEED-REC.
011100 01  KEPTFEED-REC                   PIC X(152).
011200
011300 FD  CHGCNT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 40 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS CHGCNT-REC.
011900 01  CHGCNT-REC.
012000     05  CHGCNT-LABEL                PIC X(20).
012100     05  CHGCNT-VALUE                PIC 9(09).
012200     05  FILLER                      PIC X(11).
012300
012400 FD  RAWDAY-MASTER
012500     RECORD CONTAINS 7370 CHARACTERS
012600     DATA RECORD IS RAWDAY-MSTR-REC.
012700     COPY MFPSTORE.
012800
012900 WORKING-STORAGE SECTION.
013000 01  FILE-STATUS-CODES.
013100     05  IFCODE                      PIC X(02).
013200         88  CODE-READ                VALUE SPACES.
013300         88  NO-MORE-INPUT            VALUE '10'.
013400     05  OFCODE                      PIC X(02).
013500         88  CODE-WRITE               VALUE SPACES.
013600     05  RAWDAY-STATUS               PIC X(02).
013700         88  RECORD-FOUND             VALUE '00'.
013800         88  RECORD-NOT-FOUND         VALUE '23'.
013900
014000 COPY MFPABND.
014100
014200****** ONE DAY'S WORTH OF BUFFERED FEED LINES, HELD UNTIL WE     *
014300****** KNOW WHETHER THE DAY IS TO BE KEPT ***********************
014400 01  W00-DAY-BUFFER.
014500     05  W00-DAY-LINE-CNT            PIC S9(04) COMP.
014600     05  W00-DAY-LINE OCCURS 60 TIMES
014700                                     PIC X(152).
014800
014900 01  W01-DAY-PAYLOAD-AREA.
015000     05  W01-DAY-PAYLOAD             PIC X(7320).
015100 01  W02-DAY-PAYLOAD-SLICES REDEFINES W01-DAY-PAYLOAD-AREA.
015200     05  W02-PAYLOAD-SLICE OCCURS 60 TIMES
015300                                     PIC X(122).
015400 01  W03-STORED-PAYLOAD-AREA.
015500     05  W03-STORED-PAYLOAD          PIC X(7320).
015600 01  W04-STORED-PAYLOAD-SLICES REDEFINES W03-STORED-PAYLOAD-AREA.
015700     05  W04-PAYLOAD-SLICE OCCURS 60 TIMES
015800                                     PIC X(122).
015900
016000 01  W05-BREAK-KEYS.
016100     05  W05-CURR-USER-ID            PIC X(20).
016200     05  W05-CURR-DAY-DATE           PIC X(10).
016300     05  W05-PREV-USER-ID            PIC X(20).
016400     05  W05-PREV-DAY-DATE           PIC X(10).
016500     05  W05-FIRST-TIME-SW           PIC X(01) VALUE 'Y'.
016600         88  W05-FIRST-DAY           VALUE 'Y'.
016700 01  W06-BREAK-KEYS-X REDEFINES W05-BREAK-KEYS.
016800     05  W06-CURR-KEY-COMBINED       PIC X(30).
016900     05  W06-PREV-KEY-COMBINED       PIC X(30).
017000     05  FILLER                      PIC X(01).
017100
017200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017300     05  DAYS-EXAMINED               PIC 9(07) COMP.
017400     05  DAYS-UNCHANGED              PIC 9(07) COMP.
017500     05  DAYS-LOADED                 PIC 9(07) COMP.
017600     05  W-SUB                       PIC S9(04) COMP.
017700
017800 01  FLAGS-AND-SWITCHES.
017900     05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
018000         88  NO-MORE-DATA             VALUE 'N'.
018100     05  PAYLOAD-MATCH-SW            PIC X(01).
018200         88  PAYLOAD-UNCHANGED        VALUE 'Y'.
018300
018400 PROCEDURE DIVISION.
018500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018600     PERFORM 100-MAINLINE THRU 100-EXIT
018700             UNTIL NO-MORE-DATA.
018800     PERFORM 200-ACCUM-DAY THRU 200-EXIT.
018900     PERFORM 300-COMPARE-VS-MASTER THRU 300-EXIT.
019000     PERFORM 999-CLEANUP THRU 999-EXIT.
019100     MOVE +0 TO RETURN-CODE.
019200     GOBACK.
019300
019400 000-HOUSEKEEPING.
019500     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
019600     DISPLAY '******** BEGIN JOB MFCHGDET ********'.
019700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019900     PERFORM 900-READ-DAYEDIT THRU 900-EXIT.
020000     IF NO-MORE-DATA
020100         MOVE '** EMPTY INPUT FILE' TO ABEND-REASON
020200         GO TO 1000-ABEND-RTN.
020300     MOVE FD-USER-ID TO W05-CURR-USER-ID.
020400     MOVE FD-DAY-DATE TO W05-CURR-DAY-DATE.
020500 000-EXIT.
020600     EXIT.
020700
020800 100-MAINLINE.
020900     MOVE '100-MAINLINE' TO PARA-NAME.
021000     IF FD-USER-ID NOT = W05-CURR-USER-ID
021100                 OR FD-DAY-DATE NOT = W05-CURR-DAY-DATE
021200         PERFORM 200-ACCUM-DAY THRU 200-EXIT
021300         PERFORM 300-COMPARE-VS-MASTER THRU 300-EXIT
021400         MOVE ZERO TO W00-DAY-LINE-CNT
021500         MOVE FD-USER-ID TO W05-CURR-USER-ID
021600         MOVE FD-DAY-DATE TO W05-CURR-DAY-DATE.
021700
021800     ADD 1 TO W00-DAY-LINE-CNT.
021900     MOVE FITNESS-DAY-REC TO W00-DAY-LINE(W00-DAY-LINE-CNT).
022000     PERFORM 900-READ-DAYEDIT THRU 900-EXIT.
022100 100-EXIT.
022200     EXIT.
022300
022400 200-ACCUM-DAY.
022500**  SERIALIZE THE BUFFERED LINES OF THE CURRENT DAY INTO A
022600**  FIXED COMPARISON PAYLOAD, ONE 122-BYTE SLICE PER LINE
022700**  (ALL 60 POSSIBLE LINES CONTRIBUTE TO THE COMPARISON KEY).
022800**  08/04/26 TJK - EACH SLICE USED TO CARRY ONLY THE FIRST 25
022900**  BYTES OF THE LINE (USER-ID + PART OF DAY-DATE), WHICH IS
023000**  IDENTICAL FOR EVERY LINE OF THE SAME DAY.  THE SLICE NOW
023100**  CARRIES FD-REC-TYPE AND FD-PAYLOAD, THE PART THAT ACTUALLY
023200**  VARIES WHEN A DAY'S CONTENT CHANGES - TKT 9114.
023300     MOVE '200-ACCUM-DAY' TO PARA-NAME.
023400     MOVE SPACES TO W01-DAY-PAYLOAD-AREA.
023500     IF W00-DAY-LINE-CNT = ZERO
023600         GO TO 200-EXIT.
023700     PERFORM 210-BUILD-SLICE THRU 210-EXIT
023800             VARYING W-SUB FROM 1 BY 1
023900             UNTIL W-SUB > 60 OR W-SUB > W00-DAY-LINE-CNT.
024000 200-EXIT.
024100     EXIT.
024200
024300 210-BUILD-SLICE.
024400     MOVE W00-DAY-LINE(W-SUB)(31:122) TO W02-PAYLOAD-SLICE(W-SUB).
024500 210-EXIT.
024600     EXIT.
024700
024800 300-COMPARE-VS-MASTER.
024900     MOVE '300-COMPARE-VS-MASTER' TO PARA-NAME.
025000     ADD 1 TO DAYS-EXAMINED.
025100     MOVE W05-CURR-USER-ID TO RAWDAY-USER-ID.
025200     MOVE W05-CURR-DAY-DATE TO RAWDAY-DAY-DATE.
025300     READ RAWDAY-MASTER INTO RAWDAY-MSTR-REC.
025400     IF RECORD-FOUND
025500         MOVE RAWDAY-PAYLOAD TO W03-STORED-PAYLOAD
025600     ELSE
025700         MOVE SPACES TO W03-STORED-PAYLOAD.
025800
025900     MOVE 'N' TO PAYLOAD-MATCH-SW.
026000     IF W01-DAY-PAYLOAD = W03-STORED-PAYLOAD
026100         MOVE 'Y' TO PAYLOAD-MATCH-SW.
026200
026300     IF PAYLOAD-UNCHANGED
026400         ADD 1 TO DAYS-UNCHANGED
026500         GO TO 300-EXIT.
026600
026700     ADD 1 TO DAYS-LOADED.
026800     PERFORM 400-POST-RAWDAY-MASTER THRU 400-EXIT.
026900     PERFORM 420-WRITE-KEPT-LINES THRU 420-EXIT
027000             VARYING W-SUB FROM 1 BY 1
027100             UNTIL W-SUB > W00-DAY-LINE-CNT.
027200 300-EXIT.
027300     EXIT.
027400
027500 400-POST-RAWDAY-MASTER.
027600     MOVE '400-POST-RAWDAY-MASTER' TO PARA-NAME.
027700     MOVE W05-CURR-USER-ID TO RAWDAY-USER-ID.
027800     MOVE W05-CURR-DAY-DATE TO RAWDAY-DAY-DATE.
027900     MOVE W01-DAY-PAYLOAD TO RAWDAY-PAYLOAD.
028000     IF RECORD-FOUND
028100         REWRITE RAWDAY-MSTR-REC
028200             INVALID KEY
028300                 MOVE '** PROBLEM REWRITING RAWDAY' TO ABEND-REASON
028400                 MOVE RAWDAY-STATUS TO EXPECTED-VAL
028500                 GO TO 1000-ABEND-RTN
028600     ELSE
028700         WRITE RAWDAY-MSTR-REC
028800             INVALID KEY
028900                 MOVE '** PROBLEM WRITING RAWDAY' TO ABEND-REASON
029000                 MOVE RAWDAY-STATUS TO EXPECTED-VAL
029100                 GO TO 1000-ABEND-RTN.
029200 400-EXIT.
029300     EXIT.
029400
029500 420-WRITE-KEPT-LINES.
029600     WRITE KEPTFEED-REC FROM W00-DAY-LINE(W-SUB).
029700 420-EXIT.
029800     EXIT.
029900
030000 800-OPEN-FILES.
030100     MOVE '800-OPEN-FILES' TO PARA-NAME.
030200     OPEN INPUT DAYEDIT.
030300     OPEN I-O RAWDAY-MASTER.
030400     OPEN OUTPUT KEPTFEED, CHGCNT, SYSOUT.
030500 800-EXIT.
030600     EXIT.
030700
030800 850-CLOSE-FILES.
030900     MOVE '850-CLOSE-FILES' TO PARA-NAME.
031000     CLOSE DAYEDIT, RAWDAY-MASTER, KEPTFEED, CHGCNT, SYSOUT.
031100 850-EXIT.
031200     EXIT.
031300
031400 900-READ-DAYEDIT.
031500     READ DAYEDIT INTO FITNESS-DAY-REC
031600         AT END MOVE 'N' TO MORE-DATA-SW
031700         GO TO 900-EXIT.
031800 900-EXIT.
031900     EXIT.
032000
032100 999-CLEANUP.
032200     MOVE '999-CLEANUP' TO PARA-NAME.
032300     MOVE 'DAYS-EXAMINED' TO CHGCNT-LABEL.
032400     MOVE DAYS-EXAMINED TO CHGCNT-VALUE.
032500     WRITE CHGCNT-REC.
032600     MOVE 'DAYS-UNCHANGED' TO CHGCNT-LABEL.
032700     MOVE DAYS-UNCHANGED TO CHGCNT-VALUE.
032800     WRITE CHGCNT-REC.
032900     MOVE 'DAYS-LOADED' TO CHGCNT-LABEL.
033000     MOVE DAYS-LOADED TO CHGCNT-VALUE.
033100     WRITE CHGCNT-REC.
033200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033300     DISPLAY '** DAYS EXAMINED **'.
033400     DISPLAY DAYS-EXAMINED.
033500     DISPLAY '** DAYS UNCHANGED **'.
033600     DISPLAY DAYS-UNCHANGED.
033700     DISPLAY '** DAYS LOADED **'.
033800     DISPLAY DAYS-LOADED.
033900     DISPLAY '******** NORMAL END OF JOB MFCHGDET ********'.
034000 999-EXIT.
034100     EXIT.
034200
034300 1000-ABEND-RTN.
034400     WRITE SYSOUT-REC FROM ABEND-REC.
034500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034600     DISPLAY '*** ABNORMAL END OF JOB - MFCHGDET ***' UPON CONSOLE.
034700     DIVIDE ZERO-VAL INTO ONE-VAL.
