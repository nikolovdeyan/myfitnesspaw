000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MFDTEDIT.
000300 AUTHOR. R T GEARY.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 07/02/96.
000600 DATE-COMPILED. 07/02/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE EXTRACTION DATE WINDOW FOR A
001300*          FITNESS-DIARY BATCH RUN AND EDITS THE ACQUIRED DAY
001400*          FEED PRODUCED BY THE UPSTREAM ACQUISITION STEP.
001500*
001600*          IT CONTAINS ONE RECORD FOR EVERY LINE OF EVERY DAY IN
001700*          THE FEED - GOALS, MEALS, MEAL ENTRIES, CARDIO,
001800*          STRENGTH, NOTE, WATER AND MEASUREMENT LINES ALL SHARE
001900*          THE SAME PHYSICAL LAYOUT (SEE MFPDAY).
002000*
002100*          THE PROGRAM VALIDATES THE FROM/TO PARM DATES, EDITS
002200*          EACH FEED LINE AGAINST FIELD-LEVEL CRITERIA, CHECKS
002300*          THE MEASUREMENT SERIES TABLE, AND WRITES A "GOOD"
002400*          DAY-FEED OUTPUT FILE FOR THE CHANGE-DETECT STEP.
002500*
002600******************************************************************
002700
002800         PARM CARD             -   DDS0001.DTPARM
002900
003000         INPUT FILE            -   DDS0001.DAYFEED
003100
003200         MEASURE SERIES LIST   -   DDS0001.MSRLIST
003300
003400         OUTPUT FILE PRODUCED  -   DDS0001.DAYEDIT
003500
003600         INPUT ERROR FILE      -   DDS0001.DAYERR
003700
003800         DUMP FILE             -   SYSOUT
003900
004000******************************************************************
004100*    CHANGE LOG
004200*    ----------------------------------------------------------
004300*    07/02/96  RTG  ORIGINAL PROGRAM (FROM PRSEDIT) - REQ 4471
004400*    07/09/96  RTG  ADDED MEASURE-SERIES TABLE CHECK - REQ 4479
004500*    02/19/99  KLM  Y2K REVIEW - WS-RUN-DATE NOW ACCEPTS A 4-DIGIT
004600*                   YEAR VIA CCYY-MM-DD; DEFAULT-WINDOW MATH
004700*                   RE-VERIFIED ACROSS THE 1999/2000 BOUNDARY
004800*    05/14/01  RTG  BOTH-OR-NEITHER PARM-DATE EDIT ADDED - TKT 5920
004900*    09/30/02  DWP  RAISED WS-DATE-RANGE-TBL TO 400 ENTRIES TO
005000*                   COVER MULTI-YEAR RE-RUN WINDOWS - TKT 6602
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
005700     UPSI-0 ON STATUS IS MFDTEDIT-DEBUG-SW.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT DTPARM
006500     ASSIGN TO UT-S-DTPARM
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900     SELECT DAYFEED
007000     ASSIGN TO UT-S-DAYFEED
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT MSRLIST
007500     ASSIGN TO UT-S-MSRLIST
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT DAYEDIT
008000     ASSIGN TO UT-S-DAYEDIT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT DAYERR
008500     ASSIGN TO UT-S-DAYERR
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC                     PIC X(130).
009800
009900****** ONE CARD - EITHER OR BOTH DATES MAY BE BLANK **************
010000 FD  DTPARM
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 20 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS DTPARM-REC.
010600 01  DTPARM-REC.
010700     05  PARM-FROM-DATE              PIC X(10).
010800     05  PARM-TO-DATE                PIC X(10).
010900
011000****** ACQUIRED DAY FEED - SEE MFPDAY FOR THE UNION LAYOUT *******
011100 FD  DAYFEED
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 152 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS FITNESS-DAY-REC.
011700     COPY MFPDAY.
011800
011900 FD  MSRLIST
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 20 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS MSRLIST-REC.
012500 01  MSRLIST-REC                    PIC X(20).
012600
012700 FD  DAYEDIT
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 152 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS FITNESS-DAY-REC-EDIT.
013300 01  FITNESS-DAY-REC-EDIT            PIC X(152).
013400
013500 FD  DAYERR
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 192 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS FITNESS-DAY-REC-ERR.
014100 01  FITNESS-DAY-REC-ERR.
014200     05  ERR-MSG                     PIC X(40).
014300     05  REST-OF-REC                 PIC X(152).
014400
014500 WORKING-STORAGE SECTION.
014600 01  FILE-STATUS-CODES.
014700     05  OFCODE                      PIC X(02).
014800         88  CODE-WRITE               VALUE SPACES.
014900
015000 COPY MFPABND.
015100
015200 01  W00-DATE-RANGE-FIELDS.
015300     05  W00-RUN-CCYYMMDD            PIC 9(08).
015400     05  W00-FROM-DATE                PIC X(10).
015500     05  W00-TO-DATE                  PIC X(10).
015600     05  W00-WORK-DATE                PIC X(10).
015700     05  W00-VAL-RETURN-CD            PIC S9(04) COMP.
015800     05  W00-BOTH-OR-NEITHER-SW       PIC X(01).
015900         88  W00-ONE-DATE-ONLY        VALUE 'Y'.
016000         88  W00-DATES-OK             VALUE 'N'.
016100     05  W00-DAY-COUNT                PIC S9(05) COMP.
016200
016300****** DATES-TO-PROCESS TABLE - EXPANDED BY 250-EXPAND-DATE-LIST *
016400 01  W01-DATE-RANGE-LIST.
016500     05  W01-DATE-RANGE-ENTRY OCCURS 400 TIMES
016600                                       PIC X(10).
016700 01  W02-DATE-RANGE-TBL REDEFINES W01-DATE-RANGE-LIST.
016800     05  W02-DATE-ENTRY OCCURS 400 TIMES
016900                                       INDEXED BY W02-DATE-IDX.
017000         10  W02-CCYY                 PIC X(04).
017100         10  FILLER                   PIC X(01).
017200         10  W02-MM                   PIC X(02).
017300         10  FILLER                   PIC X(01).
017400         10  W02-DD                   PIC X(02).
017500
017600****** DAYS-IN-MONTH TABLE FOR THE "ADD ONE DAY" ROUTINE *********
017700 01  W03-MONTH-DAYS-LIST.
017800     05  FILLER                       PIC 9(02) VALUE 31.
017900     05  FILLER                       PIC 9(02) VALUE 28.
018000     05  FILLER                       PIC 9(02) VALUE 31.
018100     05  FILLER                       PIC 9(02) VALUE 30.
018200     05  FILLER                       PIC 9(02) VALUE 31.
018300     05  FILLER                       PIC 9(02) VALUE 30.
018400     05  FILLER                       PIC 9(02) VALUE 31.
018500     05  FILLER                       PIC 9(02) VALUE 31.
018600     05  FILLER                       PIC 9(02) VALUE 30.
018700     05  FILLER                       PIC 9(02) VALUE 31.
018800     05  FILLER                       PIC 9(02) VALUE 30.
018900     05  FILLER                       PIC 9(02) VALUE 31.
019000 01  W04-MONTH-DAYS REDEFINES W03-MONTH-DAYS-LIST.
019100     05  W04-DAYS-IN-MO OCCURS 12 TIMES
019200                                       PIC 9(02).
019300
019400 01  W05-WORK-DATE-PARTS.
019500     05  W05-YY                       PIC 9(04).
019600     05  W05-MM                       PIC 9(02).
019700     05  W05-DD                       PIC 9(02).
019800     05  W05-LEAP-SW                  PIC X(01).
019900         88  W05-IS-LEAP-YR           VALUE 'Y'.
020000     05  FILLER                       PIC X(01).
020100     05  W05-YY-DIV4                  PIC S9(07) COMP.
020200     05  W05-YY-DIV100                PIC S9(07) COMP.
020300     05  W05-YY-DIV400                PIC S9(07) COMP.
020400     05  W05-YY-REM4                  PIC S9(07) COMP.
020500     05  W05-YY-REM100                PIC S9(07) COMP.
020600     05  W05-YY-REM400                PIC S9(07) COMP.
020700
020800****** MEASUREMENT-SERIES TABLE - LOADED FROM MSRLIST ************
020900 01  W06-MEASURE-TBL.
021000     05  W06-MEASURE-ENTRY OCCURS 50 TIMES
021100                                       INDEXED BY W06-MSR-IDX.
021200         10  W06-MEASURE-NAME         PIC X(20).
021300         10  W06-MEASURE-SEEN-SW      PIC X(01).
021400             88  W06-MEASURE-SEEN     VALUE 'Y'.
021500 01  W07-MEASURE-COUNT                PIC S9(04) COMP VALUE ZERO.
021600
021700 01  WS-OUTPUT-REC                    PIC X(152).
021800 01  WS-OUTPUT-REC-PARTS REDEFINES WS-OUTPUT-REC.
021900     05  WS-OUT-USER-ID                PIC X(20).
022000     05  WS-OUT-DAY-DATE               PIC X(10).
022100     05  WS-OUT-REC-TYPE               PIC X(02).
022200     05  FILLER                        PIC X(120).
022300
022400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022500     05  RECORDS-WRITTEN             PIC 9(07) COMP.
022600     05  RECORDS-IN-ERROR            PIC 9(07) COMP.
022700     05  RECORDS-READ                PIC 9(09) COMP.
022800     05  ROW-SUB                     PIC 9(02) COMP.
022900
023000 01  FLAGS-AND-SWITCHES.
023100     05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
023200         88  NO-MORE-DATA             VALUE 'N'.
023300     05  MORE-MSR-SW                 PIC X(01) VALUE 'Y'.
023400         88  NO-MORE-MSR              VALUE 'N'.
023500     05  ERROR-FOUND-SW              PIC X(01) VALUE 'Y'.
023600         88  RECORD-ERROR-FOUND       VALUE 'Y'.
023700         88  VALID-RECORD             VALUE 'N'.
023800
023900 PROCEDURE DIVISION.
024000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024100     PERFORM 100-MAINLINE THRU 100-EXIT
024200             UNTIL NO-MORE-DATA.
024300     PERFORM 999-CLEANUP THRU 999-EXIT.
024400     MOVE +0 TO RETURN-CODE.
024500     GOBACK.
024600
024700 000-HOUSEKEEPING.
024800     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
024900     DISPLAY '******** BEGIN JOB MFDTEDIT ********'.
025000     ACCEPT W00-RUN-CCYYMMDD FROM DATE YYYYMMDD.
025100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
025200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025300     PERFORM 150-LOAD-MEASURE-TBL THRU 150-EXIT.
025400     PERFORM 200-BUILD-DATE-RANGE THRU 200-EXIT.
025500     PERFORM 900-READ-DAYFEED THRU 900-EXIT.
025600 000-EXIT.
025700     EXIT.
025800
025900 100-MAINLINE.
026000     MOVE '100-MAINLINE' TO PARA-NAME.
026100     PERFORM 400-FIELD-EDITS THRU 400-EXIT.
026200     IF RECORD-ERROR-FOUND
026300         ADD 1 TO RECORDS-IN-ERROR
026400         PERFORM 710-WRITE-DAYERR THRU 710-EXIT
026500     ELSE
026600         ADD 1 TO RECORDS-WRITTEN
026700         PERFORM 700-WRITE-DAYEDIT THRU 700-EXIT.
026800     PERFORM 900-READ-DAYFEED THRU 900-EXIT.
026900 100-EXIT.
027000     EXIT.
027100
027200 150-LOAD-MEASURE-TBL.
027300     MOVE '150-LOAD-MEASURE-TBL' TO PARA-NAME.
027400     MOVE ZERO TO W07-MEASURE-COUNT.
027500     PERFORM 160-READ-MSRLIST THRU 160-EXIT
027600             UNTIL NO-MORE-MSR.
027700 150-EXIT.
027800     EXIT.
027900
028000 160-READ-MSRLIST.
028100     READ MSRLIST INTO W06-MEASURE-NAME(W07-MEASURE-COUNT + 1)
028200         AT END
028300             MOVE 'N' TO MORE-MSR-SW
028400             GO TO 160-EXIT.
028500     ADD 1 TO W07-MEASURE-COUNT.
028600     MOVE 'N' TO W06-MEASURE-SEEN-SW(W07-MEASURE-COUNT).
028700 160-EXIT.
028800     EXIT.
028900
029000 200-BUILD-DATE-RANGE.
029100     MOVE '200-BUILD-DATE-RANGE' TO PARA-NAME.
029200     MOVE SPACES TO W00-FROM-DATE, W00-TO-DATE.
029300
029400     READ DTPARM INTO DTPARM-REC
029500         AT END NEXT SENTENCE.
029600     MOVE PARM-FROM-DATE TO W00-FROM-DATE.
029700     MOVE PARM-TO-DATE   TO W00-TO-DATE.
029800
029900     IF W00-FROM-DATE = SPACES AND W00-TO-DATE = SPACES
030000         PERFORM 210-DEFAULT-WINDOW THRU 210-EXIT
030100     ELSE
030200         IF W00-FROM-DATE = SPACES OR W00-TO-DATE = SPACES
030300             MOVE '** BOTH-OR-NEITHER DATE PARM VIOLATION'
030400                                 TO ABEND-REASON
030500             GO TO 1000-ABEND-RTN
030600         ELSE
030700             PERFORM 220-VALIDATE-EXPLICIT-DATES THRU 220-EXIT.
030800
030900     IF W00-FROM-DATE > W00-TO-DATE
031000         MOVE '** FROM-DATE GREATER THAN TO-DATE' TO ABEND-REASON
031100         GO TO 1000-ABEND-RTN.
031200
031300     PERFORM 250-EXPAND-DATE-LIST THRU 250-EXIT.
031400 200-EXIT.
031500     EXIT.
031600
031700 210-DEFAULT-WINDOW.
031800**  DEFAULT WINDOW IS (TODAY - 6 DAYS) THRU (TODAY - 1 DAY)
031900     MOVE W00-RUN-CCYYMMDD(1:4) TO W05-YY.
032000     MOVE W00-RUN-CCYYMMDD(5:2) TO W05-MM.
032100     MOVE W00-RUN-CCYYMMDD(7:2) TO W05-DD.
032200     PERFORM 260-SUBTRACT-ONE-DAY THRU 260-EXIT.
032300     STRING W05-YY '-' W05-MM '-' W05-DD
032400             DELIMITED BY SIZE INTO W00-TO-DATE.
032500     PERFORM 260-SUBTRACT-ONE-DAY THRU 260-EXIT
032600             6 TIMES.
032700     STRING W05-YY '-' W05-MM '-' W05-DD
032800             DELIMITED BY SIZE INTO W00-FROM-DATE.
032900 210-EXIT.
033000     EXIT.
033100
033200 220-VALIDATE-EXPLICIT-DATES.
033300     CALL 'MFDTVAL' USING W00-FROM-DATE, W00-WORK-DATE,
033400             W00-VAL-RETURN-CD.
033500     IF W00-VAL-RETURN-CD NOT = ZERO
033600         MOVE '** UNPARSEABLE FROM-DATE' TO ABEND-REASON
033700         GO TO 1000-ABEND-RTN.
033800     MOVE W00-WORK-DATE TO W00-FROM-DATE.
033900
034000     CALL 'MFDTVAL' USING W00-TO-DATE, W00-WORK-DATE,
034100             W00-VAL-RETURN-CD.
034200     IF W00-VAL-RETURN-CD NOT = ZERO
034300         MOVE '** UNPARSEABLE TO-DATE' TO ABEND-REASON
034400         GO TO 1000-ABEND-RTN.
034500     MOVE W00-WORK-DATE TO W00-TO-DATE.
034600 220-EXIT.
034700     EXIT.
034800
034900 250-EXPAND-DATE-LIST.
035000**  BUILDS THE INCLUSIVE LIST FROM..TO IN THE DATE-RANGE TABLE
035100     MOVE ZERO TO W00-DAY-COUNT.
035200     MOVE W00-FROM-DATE(1:4) TO W05-YY.
035300     MOVE W00-FROM-DATE(6:2) TO W05-MM.
035400     MOVE W00-FROM-DATE(9:2) TO W05-DD.
035500     MOVE W00-FROM-DATE TO W00-WORK-DATE.
035600
035700     PERFORM 255-EXPAND-ONE-ENTRY THRU 255-EXIT
035800             UNTIL W00-WORK-DATE > W00-TO-DATE.
035900 250-EXIT.
036000     EXIT.
036100
036200 255-EXPAND-ONE-ENTRY.
036300     ADD 1 TO W00-DAY-COUNT.
036400     MOVE W00-WORK-DATE TO W01-DATE-RANGE-ENTRY(W00-DAY-COUNT).
036500     PERFORM 265-ADD-ONE-DAY THRU 265-EXIT.
036600     STRING W05-YY '-' W05-MM '-' W05-DD
036700             DELIMITED BY SIZE INTO W00-WORK-DATE.
036800 255-EXIT.
036900     EXIT.
037000
037100 260-SUBTRACT-ONE-DAY.
037200     SUBTRACT 1 FROM W05-DD.
037300     IF W05-DD NOT = ZERO
037400         GO TO 260-EXIT.
037500     SUBTRACT 1 FROM W05-MM.
037600     IF W05-MM NOT = ZERO
037700         GO TO 260-BUMP-DD.
037800     MOVE 12 TO W05-MM.
037900     SUBTRACT 1 FROM W05-YY.
038000 260-BUMP-DD.
038100     PERFORM 270-TEST-LEAP-YEAR THRU 270-EXIT.
038200     MOVE W04-DAYS-IN-MO(W05-MM) TO W05-DD.
038300     IF W05-MM = 2 AND W05-IS-LEAP-YR
038400         ADD 1 TO W05-DD.
038500 260-EXIT.
038600     EXIT.
038700
038800 265-ADD-ONE-DAY.
038900     PERFORM 270-TEST-LEAP-YEAR THRU 270-EXIT.
039000     MOVE W04-DAYS-IN-MO(W05-MM) TO ROW-SUB.
039100     IF W05-MM = 2 AND W05-IS-LEAP-YR
039200         ADD 1 TO ROW-SUB.
039300     ADD 1 TO W05-DD.
039400     IF W05-DD NOT > ROW-SUB
039500         GO TO 265-EXIT.
039600     MOVE 1 TO W05-DD.
039700     ADD 1 TO W05-MM.
039800     IF W05-MM NOT > 12
039900         GO TO 265-EXIT.
040000     MOVE 1 TO W05-MM.
040100     ADD 1 TO W05-YY.
040200 265-EXIT.
040300     EXIT.
040400
040500 270-TEST-LEAP-YEAR.
040600     MOVE 'N' TO W05-LEAP-SW.
040700     DIVIDE W05-YY BY 4 GIVING W05-YY-DIV4
040800             REMAINDER W05-YY-REM4.
040900     DIVIDE W05-YY BY 100 GIVING W05-YY-DIV100
041000             REMAINDER W05-YY-REM100.
041100     DIVIDE W05-YY BY 400 GIVING W05-YY-DIV400
041200             REMAINDER W05-YY-REM400.
041300     IF W05-YY-REM400 = ZERO
041400         MOVE 'Y' TO W05-LEAP-SW
041500     ELSE
041600         IF W05-YY-REM100 NOT = ZERO AND W05-YY-REM4 = ZERO
041700             MOVE 'Y' TO W05-LEAP-SW.
041800 270-EXIT.
041900     EXIT.
042000
042100 400-FIELD-EDITS.
042200     MOVE 'N' TO ERROR-FOUND-SW.
042300     MOVE '400-FIELD-EDITS' TO PARA-NAME.
042400
042500     IF NOT FD-REC-TYPE-VALID
042600         MOVE '*** INVALID REC-TYPE' TO
042700                 ERR-MSG IN FITNESS-DAY-REC-ERR
042800         MOVE 'Y' TO ERROR-FOUND-SW
042900         GO TO 400-EXIT.
043000
043100     IF FD-DAY-DATE = SPACES
043200         MOVE '*** BLANK DAY-DATE' TO
043300                 ERR-MSG IN FITNESS-DAY-REC-ERR
043400         MOVE 'Y' TO ERROR-FOUND-SW
043500         GO TO 400-EXIT.
043600
043700     IF FD-USER-ID = SPACES
043800         MOVE '*** BLANK USER-ID' TO
043900                 ERR-MSG IN FITNESS-DAY-REC-ERR
044000         MOVE 'Y' TO ERROR-FOUND-SW
044100         GO TO 400-EXIT.
044200
044300     IF FD-DAY-DATE < W00-FROM-DATE
044400                 OR FD-DAY-DATE > W00-TO-DATE
044500         MOVE '*** DAY-DATE OUTSIDE EXTRACTION WINDOW' TO
044600                 ERR-MSG IN FITNESS-DAY-REC-ERR
044700         MOVE 'Y' TO ERROR-FOUND-SW
044800         GO TO 400-EXIT.
044900
045000     IF FD-REC-IS-GOALS
045100         IF FD-GOAL-CALORIES NOT NUMERIC
045200             MOVE '*** NON-NUMERIC GOAL-CALORIES' TO
045300                 ERR-MSG IN FITNESS-DAY-REC-ERR
045400             MOVE 'Y' TO ERROR-FOUND-SW
045500             GO TO 400-EXIT.
045600
045700     IF FD-REC-IS-CARDIO
045800         IF FD-CARDIO-MINUTES NOT NUMERIC
045900             MOVE '*** NON-NUMERIC CARDIO-MINUTES' TO
046000                 ERR-MSG IN FITNESS-DAY-REC-ERR
046100             MOVE 'Y' TO ERROR-FOUND-SW
046200             GO TO 400-EXIT.
046300
046400     IF FD-REC-IS-STRENGTH
046500         IF FD-STRENGTH-SETS NOT NUMERIC
046600             OR FD-STRENGTH-REPS NOT NUMERIC
046700             MOVE '*** NON-NUMERIC STRENGTH SETS/REPS' TO
046800                 ERR-MSG IN FITNESS-DAY-REC-ERR
046900             MOVE 'Y' TO ERROR-FOUND-SW
047000             GO TO 400-EXIT.
047100
047200     IF FD-REC-IS-WATER
047300         IF FD-WATER-QTY NOT NUMERIC
047400             MOVE '*** NON-NUMERIC WATER-QTY' TO
047500                 ERR-MSG IN FITNESS-DAY-REC-ERR
047600             MOVE 'Y' TO ERROR-FOUND-SW
047700             GO TO 400-EXIT.
047800
047900     IF FD-REC-IS-MEASURE
048000         PERFORM 450-MEASURE-LOOKUP THRU 450-EXIT.
048100 400-EXIT.
048200     EXIT.
048300
048400 450-MEASURE-LOOKUP.
048500     MOVE '450-MEASURE-LOOKUP' TO PARA-NAME.
048600     SET W06-MSR-IDX TO 1.
048700     SEARCH W06-MEASURE-ENTRY
048800         AT END
048900             MOVE '*** UNKNOWN MEASUREMENT SERIES' TO
049000                 ERR-MSG IN FITNESS-DAY-REC-ERR
049100             MOVE 'Y' TO ERROR-FOUND-SW
049200         WHEN W06-MEASURE-NAME(W06-MSR-IDX) = FD-MEASURE-NAME
049300             MOVE 'Y' TO W06-MEASURE-SEEN-SW(W06-MSR-IDX).
049400 450-EXIT.
049500     EXIT.
049600
049700 700-WRITE-DAYEDIT.
049800     MOVE FITNESS-DAY-REC TO WS-OUTPUT-REC.
049900     WRITE FITNESS-DAY-REC-EDIT FROM WS-OUTPUT-REC.
050000 700-EXIT.
050100     EXIT.
050200
050300 710-WRITE-DAYERR.
050400     MOVE FITNESS-DAY-REC TO REST-OF-REC.
050500     WRITE FITNESS-DAY-REC-ERR.
050600 710-EXIT.
050700     EXIT.
050800
050900 800-OPEN-FILES.
051000     MOVE '800-OPEN-FILES' TO PARA-NAME.
051100     OPEN INPUT DAYFEED, DTPARM, MSRLIST.
051200     OPEN OUTPUT DAYEDIT, DAYERR, SYSOUT.
051300 800-EXIT.
051400     EXIT.
051500
051600 850-CLOSE-FILES.
051700     MOVE '850-CLOSE-FILES' TO PARA-NAME.
051800     CLOSE DAYFEED, DTPARM, MSRLIST, DAYEDIT, DAYERR, SYSOUT.
051900 850-EXIT.
052000     EXIT.
052100
052200 900-READ-DAYFEED.
052300     READ DAYFEED INTO FITNESS-DAY-REC
052400         AT END MOVE 'N' TO MORE-DATA-SW
052500         GO TO 900-EXIT.
052600     MOVE 'N' TO ERROR-FOUND-SW.
052700     ADD 1 TO RECORDS-READ.
052800 900-EXIT.
052900     EXIT.
053000
053100 999-CLEANUP.
053200     MOVE '999-CLEANUP' TO PARA-NAME.
053300     PERFORM 950-CHECK-MEASURE-TBL THRU 950-EXIT
053400             VARYING ROW-SUB FROM 1 BY 1
053500             UNTIL ROW-SUB > W07-MEASURE-COUNT.
053600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053700     DISPLAY '** RECORDS READ **'.
053800     DISPLAY RECORDS-READ.
053900     DISPLAY '** RECORDS WRITTEN **'.
054000     DISPLAY RECORDS-WRITTEN.
054100     DISPLAY '** ERROR RECORDS FOUND **'.
054200     DISPLAY RECORDS-IN-ERROR.
054300     DISPLAY '******** NORMAL END OF JOB MFDTEDIT ********'.
054400 999-EXIT.
054500     EXIT.
054600
054700 950-CHECK-MEASURE-TBL.
054800     IF NOT W06-MEASURE-SEEN(ROW-SUB)
054900         DISPLAY '*** WARNING - NO READINGS FOR MEASURE SERIES: '
055000                 W06-MEASURE-NAME(ROW-SUB).
055100 950-EXIT.
055200     EXIT.
055300
055400 1000-ABEND-RTN.
055500     WRITE SYSOUT-REC FROM ABEND-REC.
055600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055700     DISPLAY '*** ABNORMAL END OF JOB - MFDTEDIT ***' UPON CONSOLE.
055800     DIVIDE ZERO-VAL INTO ONE-VAL.
