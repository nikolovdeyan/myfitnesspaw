000100******************************************************************
000200*    MFPSTORE  -  RAW-DAY MASTER RECORD (VSAM KSDS)             *
000300*    COPY MEMBER FOR THE FITNESS-DIARY STORE OF RECORD          *
000400******************************************************************
000500*REMARKS.
000600*    ONE ROW PER (USER-ID, DAY-DATE).  THE PAYLOAD IS A
000700*    SERIALIZED SNAPSHOT OF THE DAY AS LAST ACQUIRED FROM THE
000800*    DIARY FEED - IT IS COMPARED BYTE-FOR-BYTE AGAINST EACH
000900*    NEWLY ACQUIRED DAY TO DECIDE WHETHER THE DAY HAS CHANGED.
001000*    NOTHING BELOW THE KEY IS EVER INTERPRETED BY THIS SHOP'S
001100*    PROGRAMS - IT IS OPAQUE ON PURPOSE SO THE FEED FORMAT CAN
001200*    CHANGE WITHOUT A MASTER-FILE CONVERSION.
001300*
001400*    HISTORY
001500*    ----------------------------------------------------------
001600*    03/11/91  RTG  ORIGINAL MEMBER (PRSMSTR, PRS SUITE)
001700*    07/02/96  RTG  RE-CUT AS THE RAW-DAY STORE - REQ 4471
001800*    02/19/99  KLM  Y2K REVIEW - DAY-DATE ALREADY CCYY-MM-DD,
001900*                   NO CHANGE REQUIRED
002000*    05/14/01  RTG  ADDED RESERVE FILLER FOR PAYLOAD GROWTH
002100*    08/04/26  TJK  WIDENED RAWDAY-PAYLOAD TO HOLD ALL 60 LINES'
002200*                   REC-TYPE + PAYLOAD BYTES, NOT JUST A 25-BYTE
002300*                   KEY-PREFIX SLICE PER LINE - A CHANGED DAY
002400*                   WAS NOT ALWAYS BEING RE-DETECTED - TKT 9114
002500******************************************************************
002600 01  RAWDAY-MSTR-REC.
002700     05  RAWDAY-KEY.
002800         10  RAWDAY-USER-ID          PIC X(20).
002900         10  RAWDAY-DAY-DATE         PIC X(10).
003000     05  RAWDAY-PAYLOAD              PIC X(7320).
003100     05  FILLER                      PIC X(20).
