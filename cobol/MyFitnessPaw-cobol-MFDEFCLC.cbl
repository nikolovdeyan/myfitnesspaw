000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MFDEFCLC.
000400 AUTHOR. R T GEARY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/11/96.
000700 DATE-COMPILED. 07/11/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    ----------------------------------------------------------
001200*    07/11/96  RTG  ORIGINAL PROGRAM (FROM PRSBCST) - REQ 4479
001300*                   PROGRESS-BAR SEGMENT / WARNING-NORMAL CALC
001400*    02/19/99  KLM  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001500*                   NO CHANGE REQUIRED
001600*    05/14/01  RTG  SEGMENT MATH KEPT AS STRAIGHT INTEGER ADD/
001700*                   SUBTRACT, NO PERCENT MULTIPLIERS LIKE THE
001800*                   OLD COST ROUTINE - TKT 5920
001900******************************************************************
002000*REMARKS.
002100*    CALLED BY MFPROGRS ONCE PER RUN, AFTER THE TRAILING-WINDOW
002200*    TABLE HAS BEEN BUILT, TO WORK OUT THE THREE PROGRESS-BAR
002300*    SEGMENTS (DONE-BEFORE-YESTERDAY / YESTERDAY / REMAINING)
002400*    AND WHETHER YESTERDAY WAS A SURPLUS (WARNING) OR A DEFICIT
002500*    (NORMAL) DAY.  A = CUMULATIVE RUNNING DEFICIT THROUGH
002600*    YESTERDAY, D = YESTERDAY'S ACTUAL DEFICIT, G = END-GOAL.
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
003400     UPSI-0 ON STATUS IS MFDEFCLC-DEBUG-SW.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05  TEMP-D-ABS                  PIC S9(07) COMP-3.
004300     05  TEMP-REMAINING              PIC S9(07) COMP-3.
004400     05  FILLER                      PIC X(04).
004500
004600****** PRINTABLE (EDITED) VIEW OF THE ABSOLUTE-DEFICIT WORK AREA *
004700 01  W01-D-ABS-EDIT-AREA.
004800     05  W01-D-ABS-EDIT              PIC ZZZZZZ9.
004900     05  FILLER                      PIC X(03).
005000 01  W02-D-ABS-EDIT-RD REDEFINES W01-D-ABS-EDIT-AREA.
005100     05  W02-D-ABS-EDIT-X            PIC X(10).
005200
005300****** LINKAGE RECORD LAID OUT FOR ALTERNATE FIELD-BY-FIELD SCAN *
005400 01  W03-CALC-REC-WORK.
005500     05  W03-CALC-FIELD OCCURS 6 TIMES
005600                                     PIC S9(07).
005700     05  W03-CALC-FLAG               PIC X(01).
005800     05  FILLER                      PIC X(05).
005900 01  W04-CALC-REC-ALT REDEFINES W03-CALC-REC-WORK.
006000     05  W04-CALC-AS-TEXT            PIC X(48).
006100
006200 LINKAGE SECTION.
006300 01  PROGRESS-CALC-REC.
006400     05  RUNNING-DEFICIT-A           PIC S9(07).
006500     05  DEFICIT-ACTUAL-D            PIC S9(07).
006600     05  END-GOAL-G                  PIC S9(07).
006700     05  SEGMENT-1-DONE              PIC S9(07).
006800     05  SEGMENT-2-YESTERDAY         PIC S9(07).
006900     05  SEGMENT-3-REMAINING         PIC S9(07).
007000     05  FLAG-SW                     PIC X(01).
007100         88  FLAG-WARNING            VALUE 'W'.
007200         88  FLAG-NORMAL             VALUE 'N'.
007300 01  PROGRESS-CALC-REDEF REDEFINES PROGRESS-CALC-REC.
007400     05  PCR-NUMERIC-PART            PIC X(42).
007500     05  PCR-FLAG-PART               PIC X(01).
007600
007700 01  RETURN-CD                       PIC 9(04) COMP.
007800
007900 PROCEDURE DIVISION USING PROGRESS-CALC-REC, RETURN-CD.
008000     IF DEFICIT-ACTUAL-D < ZERO
008100         PERFORM 100-CALC-SURPLUS-DAY
008200     ELSE
008300         PERFORM 200-CALC-DEFICIT-DAY.
008400
008500     MOVE ZERO TO RETURN-CD.
008600     GOBACK.
008700
008800 100-CALC-SURPLUS-DAY.
008900**  YESTERDAY WAS A CALORIE SURPLUS - FLAG WARNING
009000     COMPUTE TEMP-D-ABS = DEFICIT-ACTUAL-D * -1.
009100     COMPUTE SEGMENT-1-DONE  = RUNNING-DEFICIT-A - TEMP-D-ABS.
009200     MOVE TEMP-D-ABS TO SEGMENT-2-YESTERDAY.
009300     COMPUTE TEMP-REMAINING =
009400         END-GOAL-G - RUNNING-DEFICIT-A + TEMP-D-ABS.
009500     COMPUTE SEGMENT-3-REMAINING =
009600         TEMP-REMAINING + DEFICIT-ACTUAL-D.
009700     MOVE 'W' TO FLAG-SW.
009800
009900 200-CALC-DEFICIT-DAY.
010000**  YESTERDAY WAS A CALORIE DEFICIT - FLAG NORMAL
010100     COMPUTE SEGMENT-1-DONE =
010200         RUNNING-DEFICIT-A - DEFICIT-ACTUAL-D.
010300     MOVE DEFICIT-ACTUAL-D TO SEGMENT-2-YESTERDAY.
010400     COMPUTE SEGMENT-3-REMAINING =
010500         END-GOAL-G - RUNNING-DEFICIT-A - DEFICIT-ACTUAL-D.
010600     MOVE 'N' TO FLAG-SW.
