000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MFPROGRS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/07/96.
000600 DATE-COMPILED. 07/07/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  REMARKS.
001000*  BUILDS THE NIGHTLY DIARY "PROGRESS REPORT" FOR ONE USER FROM
001100*  THE PRE-BUILT NUTRITION-TABLE (ONE ROW PER PROGRAM DAY, ALREADY
001200*  IN ASCENDING DAY-NUMBER ORDER).  ROWS WITH NO DEFICIT-ACTUAL
001300*  YET POSTED ARE DROPPED, AND ONLY THE TRAILING WINDOW OF ROWS
001400*  IS KEPT (WINDOW-SIZE FROM THE PARM CARD, HOUSE DEFAULT 7).  IF
001500*  THE LAST QUALIFYING ROW IS NOT DATED YESTERDAY THE JOB WRITES
001600*  NO REPORT AT ALL - THIS IS NOT AN ERROR CONDITION, IT MEANS
001700*  THE USER HAS NOT YET LOGGED A COMPLETE DAY.  THE PROGRESS BAR
001800*  SEGMENT MATH ITSELF IS FARMED OUT TO MFDEFCLC SO THE CALC
001900*  RULES LIVE IN ONE PLACE FOR BOTH THIS JOB AND ANY FUTURE
002000*  ON-LINE INQUIRY THAT WANTS THE SAME NUMBERS.
002100*
002200*  PARM CARD    DDS0001.PROGPARM  (END-GOAL, WINDOW-SIZE)
002300*  INPUT FILE   DDS0001.NUTRWIN   (NUTRITION-TABLE, R11 ROWS)
002400*  REPORT       DDS0001.PROGRPT
002500*  DUMP FILE    SYSOUT
002600******************************************************************
002700*  CHANGE LOG.
002800*    07/07/96  RTG  ORIGINAL PROGRAM, STRUCTURED OFF PRSLIST -
002900*                   REQ 4471.
003000*    07/14/96  RTG  ADDED THE TRAILING-WINDOW BUFFER AND THE
003100*                   CALL TO MFDEFCLC FOR THE BAR SEGMENTS -
003200*                   REQ 4479.
003300*    02/19/99  KLM  YEAR 2000 REVIEW - ALL WORKING-STORAGE DATE
003400*                   FIELDS ALREADY CARRY A 4-DIGIT YEAR, NO
003500*                   CHANGES REQUIRED.  SEE MEMO Y2K-118.
003600*    05/14/01  RTG  RAISED WINDOW-SIZE TABLE DIMENSION FROM 14
003700*                   TO 30 TO SUPPORT THE LONGER PROGRAM PLANS
003800*                   NOW BEING OFFERED - TKT 5920.
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS MFPROGRS-DEBUG-SW.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200         ASSIGN TO UT-S-SYSOUT
005300         ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT PROGPARM
005600         ASSIGN TO PROGPARM
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS PFCODE.
005900
006000     SELECT NUTRITION-TABLE
006100         ASSIGN TO NUTRWIN
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS NFCODE.
006400
006500     SELECT REPORT-OUT
006600         ASSIGN TO PROGRPT
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS OFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC                         PIC X(130).
007900
008000****** PARM CARD - ONE RECORD PER RUN
008100 FD  PROGPARM
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 20 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS PROGPARM-REC.
008700 01  PROGPARM-REC.
008800     05  PARM-END-GOAL                  PIC S9(07).
008900     05  PARM-WINDOW-SIZE               PIC 9(02).
009000     05  FILLER                         PIC X(11).
009100
009200****** ONE ROW PER PROGRAM DAY - ALREADY IN DAY-NUMBER ORDER
009300 FD  NUTRITION-TABLE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 44 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS NUTR-REC.
009900 01  NUTR-REC.
010000     05  NUTR-DAY-NUMBER                PIC 9(04).
010100     05  NUTR-ROW-DATE                  PIC X(11).
010200     05  NUTR-CAL-TARGET                PIC S9(07).
010300     05  NUTR-DEFICIT-TARGET            PIC S9(07).
010400     05  NUTR-DEFICIT-ACTUAL            PIC S9(07).
010500     05  NUTR-DEFICIT-ACTUAL-SW         PIC X(01).
010600         88  NUTR-DEFICIT-PRESENT       VALUE 'Y'.
010700         88  NUTR-DEFICIT-ABSENT        VALUE 'N'.
010800     05  NUTR-RUNNING-DEFICIT           PIC S9(07).
010900
011000 FD  REPORT-OUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 132 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS RPT-REC.
011600 01  RPT-REC                            PIC X(132).
011700
011800 WORKING-STORAGE SECTION.
011900
012000 01  FILE-STATUS-CODES.
012100     05  PFCODE                         PIC X(02).
012200         88  PARM-CARD-READ             VALUE '00'.
012300         88  NO-PARM-CARD               VALUE '10'.
012400     05  NFCODE                         PIC X(02).
012500         88  NUTR-ROW-READ              VALUE '00'.
012600         88  NO-MORE-NUTR-ROWS          VALUE '10'.
012700     05  OFCODE                         PIC X(02).
012800         88  CODE-WRITE                 VALUE SPACES.
012900
013000     COPY MFPABND.
013100
013200 01  W00-RUN-DATE-FIELDS.
013300     05  W00-RUN-CCYYMMDD               PIC 9(08).
013400 01  W00-RUN-DATE-RD REDEFINES W00-RUN-DATE-FIELDS.
013500     05  W00-RUN-CCYY                   PIC 9(04).
013600     05  W00-RUN-MM                     PIC 9(02).
013700     05  W00-RUN-DD                     PIC 9(02).
013800
013900****** DAYS-IN-MONTH TABLE - SAME BUILD AS MFDTEDIT/MFTOTALS
014000 01  W04-DAYS-IN-MONTH-TBL.
014100     05  FILLER                         PIC 9(02) VALUE 31.
014200     05  FILLER                         PIC 9(02) VALUE 28.
014300     05  FILLER                         PIC 9(02) VALUE 31.
014400     05  FILLER                         PIC 9(02) VALUE 30.
014500     05  FILLER                         PIC 9(02) VALUE 31.
014600     05  FILLER                         PIC 9(02) VALUE 30.
014700     05  FILLER                         PIC 9(02) VALUE 31.
014800     05  FILLER                         PIC 9(02) VALUE 31.
014900     05  FILLER                         PIC 9(02) VALUE 30.
015000     05  FILLER                         PIC 9(02) VALUE 31.
015100     05  FILLER                         PIC 9(02) VALUE 30.
015200     05  FILLER                         PIC 9(02) VALUE 31.
015300 01  W04-DAYS-IN-MO-RD REDEFINES W04-DAYS-IN-MONTH-TBL.
015400     05  W04-DAYS-IN-MO OCCURS 12 TIMES
015500                                         PIC 9(02).
015600
015700****** MONTH-ABBREVIATION TABLE - USED TO BUILD DD-MMM-YYYY DATES
015800 01  W07-MONTH-NAME-TBL.
015900     05  FILLER                         PIC X(03) VALUE 'JAN'.
016000     05  FILLER                         PIC X(03) VALUE 'FEB'.
016100     05  FILLER                         PIC X(03) VALUE 'MAR'.
016200     05  FILLER                         PIC X(03) VALUE 'APR'.
016300     05  FILLER                         PIC X(03) VALUE 'MAY'.
016400     05  FILLER                         PIC X(03) VALUE 'JUN'.
016500     05  FILLER                         PIC X(03) VALUE 'JUL'.
016600     05  FILLER                         PIC X(03) VALUE 'AUG'.
016700     05  FILLER                         PIC X(03) VALUE 'SEP'.
016800     05  FILLER                         PIC X(03) VALUE 'OCT'.
016900     05  FILLER                         PIC X(03) VALUE 'NOV'.
017000     05  FILLER                         PIC X(03) VALUE 'DEC'.
017100 01  W07-MONTH-NAME-RD REDEFINES W07-MONTH-NAME-TBL.
017200     05  W07-MONTH-NAME OCCURS 12 TIMES
017300                                         PIC X(03).
017400
017500 01  W05-WORK-DATE-PARTS.
017600     05  W05-YY                         PIC 9(04).
017700     05  W05-MM                         PIC 9(02).
017800     05  W05-DD                         PIC 9(02).
017900     05  W05-LEAP-SW                    PIC X(01).
018000         88  W05-IS-LEAP-YR             VALUE 'Y'.
018100     05  FILLER                         PIC X(01).
018200     05  W05-YY-DIV4                    PIC S9(07) COMP.
018300     05  W05-YY-DIV100                  PIC S9(07) COMP.
018400     05  W05-YY-DIV400                  PIC S9(07) COMP.
018500     05  W05-YY-REM4                    PIC S9(07) COMP.
018600     05  W05-YY-REM100                  PIC S9(07) COMP.
018700     05  W05-YY-REM400                  PIC S9(07) COMP.
018800
018900 01  W08-YESTERDAY-FIELDS.
019000     05  W08-YESTERDAY-DATE             PIC X(11).
019100
019200****** TRAILING-WINDOW BUFFER - HOLDS THE LAST N QUALIFYING ROWS
019300****** OLDEST ROW SHIFTS OUT THE FRONT WHEN THE TABLE IS FULL
019400 01  W10-WINDOW-TBL.
019500     05  W10-WINDOW-ROW OCCURS 30 TIMES
019600                                         INDEXED BY WIN-IDX.
019700         10  W10-DAY-NUMBER             PIC 9(04).
019800         10  W10-ROW-DATE               PIC X(11).
019900         10  W10-CAL-TARGET             PIC S9(07).
020000         10  W10-DEFICIT-TARGET         PIC S9(07).
020100         10  W10-DEFICIT-ACTUAL         PIC S9(07).
020200         10  W10-RUNNING-DEFICIT        PIC S9(07).
020300
020400 01  WS-HDR-REC.
020500     05  FILLER                         PIC X(01) VALUE SPACE.
020600     05  FILLER                         PIC X(35) VALUE
020700         'MYFITNESSPAW PROGRESS REPORT (DAY '.
020800     05  HDR-DAY-NUMBER-O               PIC ZZZ9.
020900     05  FILLER                         PIC X(2) VALUE ') '.
021000     05  FILLER                         PIC X(46) VALUE SPACES.
021100     05  FILLER                         PIC X(26)
021200                       VALUE 'PAGE NUMBER:' JUSTIFIED RIGHT.
021300     05  PAGE-NBR-O                     PIC ZZ9.
021400
021500 01  WS-COLM-HDR-REC.
021600     05  FILLER                         PIC X(6)  VALUE 'DAY'.
021700     05  FILLER                         PIC X(14) VALUE 'DATE'.
021800     05  FILLER                         PIC X(14) VALUE 'CAL TARGET'.
021900     05  FILLER                         PIC X(17) VALUE
022000         'DEFICIT TARGET'.
022100     05  FILLER                         PIC X(17) VALUE
022200         'DEFICIT ACTUAL'.
022300     05  FILLER                         PIC X(18) VALUE
022400         'RUNNING DEFICIT'.
022500     05  FILLER                         PIC X(46) VALUE SPACES.
022600
022700 01  WS-DETAIL-REC.
022800     05  DETAIL-DAY-NUMBER-O            PIC ZZZ9.
022900     05  FILLER                         PIC X(3) VALUE SPACES.
023000     05  DETAIL-ROW-DATE-O              PIC X(11).
023100     05  FILLER                         PIC X(3) VALUE SPACES.
023200     05  DETAIL-CAL-TARGET-O            PIC ---,---,--9.
023300     05  FILLER                         PIC X(3) VALUE SPACES.
023400     05  DETAIL-DEFICIT-TARGET-O        PIC ---,---,--9.
023500     05  FILLER                         PIC X(2) VALUE SPACES.
023600     05  DETAIL-DEFICIT-ACTUAL-O        PIC ---,---,--9.
023700     05  FILLER                         PIC X(2) VALUE SPACES.
023800     05  DETAIL-RUNNING-DEFICIT-O       PIC ---,---,--9.
023900     05  FILLER                         PIC X(29) VALUE SPACES.
024000
024100 01  WS-BAR-REC.
024200     05  FILLER                         PIC X(28) VALUE
024300         'DONE BEFORE YESTERDAY:'.
024400     05  BAR-SEGMENT-1-O                PIC ---,---,--9.
024500     05  FILLER                         PIC X(16) VALUE
024600         '  YESTERDAY:'.
024700     05  BAR-SEGMENT-2-O                PIC ---,---,--9.
024800     05  FILLER                         PIC X(16) VALUE
024900         '  REMAINING:'.
025000     05  BAR-SEGMENT-3-O                PIC ---,---,--9.
025100     05  FILLER                         PIC X(6) VALUE SPACES.
025200     05  BAR-FLAG-O                     PIC X(08).
025300     05  FILLER                         PIC X(14) VALUE SPACES.
025400
025500 01  WS-FOOTER-REC.
025600     05  FILLER                         PIC X(1) VALUE SPACE.
025700     05  FILLER                         PIC X(21) VALUE
025800         'REPORT GENERATED AT '.
025900     05  FOOTER-YY-O                    PIC 9(04).
026000     05  FILLER                         PIC X(1) VALUE '-'.
026100     05  FOOTER-MM-O                    PIC 9(02).
026200     05  FILLER                         PIC X(1) VALUE '-'.
026300     05  FOOTER-DD-O                    PIC 9(02).
026400     05  FILLER                         PIC X(101) VALUE SPACES.
026500
026600 01  WS-BLANK-LINE.
026700     05  FILLER                         PIC X(132) VALUE SPACES.
026800
026900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027000     05  NUTR-RECORDS-READ              PIC S9(07) COMP.
027100     05  NUTR-ROWS-DROPPED              PIC S9(07) COMP.
027200     05  WINDOW-ROW-COUNT               PIC S9(04) COMP.
027300     05  MAX-WINDOW-SIZE                PIC S9(04) COMP.
027400     05  WS-LINES                       PIC S9(04) COMP.
027500     05  WS-PAGES                       PIC S9(04) COMP.
027600     05  ROW-SUB                        PIC 9(02) COMP.
027700 01  W11-COUNTERS-RD REDEFINES
027800                 COUNTERS-IDXS-AND-ACCUMULATORS.
027900     05  W11-COUNTERS-BYTES             PIC X(18).
028000
028100 01  FLAGS-AND-SWITCHES.
028200     05  MORE-NUTR-SW                   PIC X(01) VALUE 'Y'.
028300         88  MORE-NUTR-ROWS             VALUE 'Y'.
028400         88  NO-MORE-NUTR               VALUE 'N'.
028500     05  REPORT-EMPTY-SW                PIC X(01) VALUE 'N'.
028600         88  REPORT-IS-EMPTY            VALUE 'Y'.
028700         88  REPORT-NOT-EMPTY           VALUE 'N'.
028800 01  W12-FLAGS-AND-SWITCHES-RD REDEFINES
028900                 FLAGS-AND-SWITCHES.
029000     05  W12-BOTH-SWITCHES              PIC X(02).
029100
029200****** WORK AREA PASSED TO MFDEFCLC FOR THE BAR-SEGMENT MATH
029300 01  PROGRESS-CALC-REC.
029400     05  RUNNING-DEFICIT-A              PIC S9(07).
029500     05  DEFICIT-ACTUAL-D               PIC S9(07).
029600     05  END-GOAL-G                     PIC S9(07).
029700     05  SEGMENT-1-DONE                 PIC S9(07).
029800     05  SEGMENT-2-YESTERDAY            PIC S9(07).
029900     05  SEGMENT-3-REMAINING            PIC S9(07).
030000     05  FLAG-SW                        PIC X(01).
030100         88  FLAG-IS-WARNING            VALUE 'W'.
030200         88  FLAG-IS-NORMAL             VALUE 'N'.
030300 01  DEFCLC-RETURN-CD                   PIC 9(04) COMP.
030400
030500 PROCEDURE DIVISION.
030600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030700     PERFORM 100-MAINLINE THRU 100-EXIT
030800             UNTIL NO-MORE-NUTR-ROWS.
030900     PERFORM 300-CHECK-YESTERDAY THRU 300-EXIT.
031000     IF REPORT-NOT-EMPTY
031100         PERFORM 400-CALL-DEFCLC THRU 400-EXIT
031200         PERFORM 700-WRITE-PROGRESS-RPT THRU 700-EXIT.
031300     PERFORM 999-CLEANUP THRU 999-EXIT.
031400     MOVE +0 TO RETURN-CODE.
031500     GOBACK.
031600
031700 000-HOUSEKEEPING.
031800     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
031900     DISPLAY '******** BEGIN JOB MFPROGRS ********'.
032000
032100     ACCEPT W00-RUN-CCYYMMDD FROM DATE YYYYMMDD.
032200     MOVE W00-RUN-CCYY TO W05-YY.
032300     MOVE W00-RUN-MM TO W05-MM.
032400     MOVE W00-RUN-DD TO W05-DD.
032500     PERFORM 260-SUBTRACT-ONE-DAY THRU 260-EXIT.
032600     STRING W05-DD '-' W07-MONTH-NAME(W05-MM) '-' W05-YY
032700             DELIMITED BY SIZE INTO W08-YESTERDAY-DATE.
032800
032900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, W10-WINDOW-TBL.
033000     MOVE 'Y' TO MORE-NUTR-SW.
033100     MOVE 'N' TO REPORT-EMPTY-SW.
033200     MOVE +1 TO WS-LINES.
033300     MOVE +1 TO WS-PAGES.
033400
033500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033600
033700     READ PROGPARM INTO PROGPARM-REC
033800         AT END
033900             MOVE '** MISSING PROGPARM CARD' TO ABEND-REASON
034000             GO TO 1000-ABEND-RTN.
034100     MOVE PARM-END-GOAL TO END-GOAL-G.
034200     IF PARM-WINDOW-SIZE = ZERO
034300         MOVE 7 TO MAX-WINDOW-SIZE
034400     ELSE
034500         MOVE PARM-WINDOW-SIZE TO MAX-WINDOW-SIZE.
034600     IF MAX-WINDOW-SIZE > 30
034700         MOVE 30 TO MAX-WINDOW-SIZE.
034800
034900     PERFORM 900-READ-NUTR THRU 900-EXIT.
035000 000-EXIT.
035100     EXIT.
035200
035300 100-MAINLINE.
035400     MOVE '100-MAINLINE' TO PARA-NAME.
035500     PERFORM 200-BUFFER-WINDOW THRU 200-EXIT.
035600     PERFORM 900-READ-NUTR THRU 900-EXIT.
035700 100-EXIT.
035800     EXIT.
035900
036000 200-BUFFER-WINDOW.
036100     MOVE '200-BUFFER-WINDOW' TO PARA-NAME.
036200     IF NOT NUTR-DEFICIT-PRESENT
036300         ADD +1 TO NUTR-ROWS-DROPPED
036400         GO TO 200-EXIT.
036500
036600     IF WINDOW-ROW-COUNT < MAX-WINDOW-SIZE
036700         ADD +1 TO WINDOW-ROW-COUNT
036800     ELSE
036900         PERFORM 250-SHIFT-ONE-ROW THRU 250-EXIT
037000             VARYING ROW-SUB FROM 1 BY 1
037100             UNTIL ROW-SUB > MAX-WINDOW-SIZE - 1.
037200
037300     MOVE NUTR-DAY-NUMBER     TO W10-DAY-NUMBER(WINDOW-ROW-COUNT).
037400     MOVE NUTR-ROW-DATE       TO W10-ROW-DATE(WINDOW-ROW-COUNT).
037500     MOVE NUTR-CAL-TARGET     TO W10-CAL-TARGET(WINDOW-ROW-COUNT).
037600     MOVE NUTR-DEFICIT-TARGET
037700                          TO W10-DEFICIT-TARGET(WINDOW-ROW-COUNT).
037800     MOVE NUTR-DEFICIT-ACTUAL
037900                          TO W10-DEFICIT-ACTUAL(WINDOW-ROW-COUNT).
038000     MOVE NUTR-RUNNING-DEFICIT
038100                       TO W10-RUNNING-DEFICIT(WINDOW-ROW-COUNT).
038200 200-EXIT.
038300     EXIT.
038400
038500 250-SHIFT-ONE-ROW.
038600     MOVE W10-WINDOW-ROW(ROW-SUB + 1) TO W10-WINDOW-ROW(ROW-SUB).
038700 250-EXIT.
038800     EXIT.
038900
039000 300-CHECK-YESTERDAY.
039100     MOVE '300-CHECK-YESTERDAY' TO PARA-NAME.
039200     IF WINDOW-ROW-COUNT = 0
039300         MOVE 'Y' TO REPORT-EMPTY-SW
039400         GO TO 300-EXIT.
039500
039600     IF W10-ROW-DATE(WINDOW-ROW-COUNT) NOT = W08-YESTERDAY-DATE
039700         MOVE 'Y' TO REPORT-EMPTY-SW.
039800 300-EXIT.
039900     EXIT.
040000
040100 400-CALL-DEFCLC.
040200     MOVE '400-CALL-DEFCLC' TO PARA-NAME.
040300     MOVE W10-RUNNING-DEFICIT(WINDOW-ROW-COUNT)
040400                                       TO RUNNING-DEFICIT-A.
040500     MOVE W10-DEFICIT-ACTUAL(WINDOW-ROW-COUNT)
040600                                       TO DEFICIT-ACTUAL-D.
040700     CALL 'MFDEFCLC' USING PROGRESS-CALC-REC, DEFCLC-RETURN-CD.
040800     IF DEFCLC-RETURN-CD NOT = ZERO
040900         MOVE '** MFDEFCLC RETURNED A BAD CALC CODE'
041000                                           TO ABEND-REASON
041100         GO TO 1000-ABEND-RTN.
041200 400-EXIT.
041300     EXIT.
041400
041500 600-PAGE-BREAK.
041600     WRITE RPT-REC FROM WS-BLANK-LINE.
041700     WRITE RPT-REC FROM WS-BLANK-LINE.
041800 600-EXIT.
041900     EXIT.
042000
042100 700-WRITE-PROGRESS-RPT.
042200     MOVE '700-WRITE-PROGRESS-RPT' TO PARA-NAME.
042300     MOVE W10-DAY-NUMBER(WINDOW-ROW-COUNT) TO HDR-DAY-NUMBER-O.
042400     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
042500     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
042600     PERFORM 725-WRITE-DETAIL THRU 725-EXIT
042700         VARYING ROW-SUB FROM 1 BY 1
042800         UNTIL ROW-SUB > WINDOW-ROW-COUNT.
042900     WRITE RPT-REC FROM WS-BLANK-LINE.
043000     PERFORM 730-WRITE-BAR-LINE THRU 730-EXIT.
043100     PERFORM 740-WRITE-FOOTER THRU 740-EXIT.
043200 700-EXIT.
043300     EXIT.
043400
043500 710-WRITE-PAGE-HDR.
043600     MOVE '710-WRITE-PAGE-HDR' TO PARA-NAME.
043700     WRITE RPT-REC FROM WS-BLANK-LINE
043800         AFTER ADVANCING 1.
043900     MOVE WS-PAGES TO PAGE-NBR-O.
044000     WRITE RPT-REC FROM WS-HDR-REC
044100         AFTER ADVANCING TOP-OF-FORM.
044200     MOVE ZERO TO WS-LINES.
044300     ADD +1 TO WS-PAGES.
044400     WRITE RPT-REC FROM WS-BLANK-LINE
044500         AFTER ADVANCING 1.
044600 710-EXIT.
044700     EXIT.
044800
044900 720-WRITE-COLM-HDR.
045000     MOVE '720-WRITE-COLM-HDR' TO PARA-NAME.
045100     WRITE RPT-REC FROM WS-COLM-HDR-REC
045200         AFTER ADVANCING 2.
045300     ADD +2 TO WS-LINES.
045400 720-EXIT.
045500     EXIT.
045600
045700 725-WRITE-DETAIL.
045800     MOVE '725-WRITE-DETAIL' TO PARA-NAME.
045900     IF WS-LINES > 50
046000         PERFORM 600-PAGE-BREAK THRU 600-EXIT
046100         PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT
046200         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
046300
046400     MOVE W10-DAY-NUMBER(ROW-SUB)      TO DETAIL-DAY-NUMBER-O.
046500     MOVE W10-ROW-DATE(ROW-SUB)        TO DETAIL-ROW-DATE-O.
046600     MOVE W10-CAL-TARGET(ROW-SUB)      TO DETAIL-CAL-TARGET-O.
046700     MOVE W10-DEFICIT-TARGET(ROW-SUB)  TO DETAIL-DEFICIT-TARGET-O.
046800     MOVE W10-DEFICIT-ACTUAL(ROW-SUB)  TO DETAIL-DEFICIT-ACTUAL-O.
046900     MOVE W10-RUNNING-DEFICIT(ROW-SUB)
047000                                    TO DETAIL-RUNNING-DEFICIT-O.
047100     WRITE RPT-REC FROM WS-DETAIL-REC
047200         AFTER ADVANCING 1.
047300     ADD +1 TO WS-LINES.
047400 725-EXIT.
047500     EXIT.
047600
047700 730-WRITE-BAR-LINE.
047800     MOVE '730-WRITE-BAR-LINE' TO PARA-NAME.
047900     MOVE SEGMENT-1-DONE TO BAR-SEGMENT-1-O.
048000     MOVE SEGMENT-2-YESTERDAY TO BAR-SEGMENT-2-O.
048100     MOVE SEGMENT-3-REMAINING TO BAR-SEGMENT-3-O.
048200     IF FLAG-IS-WARNING
048300         MOVE 'WARNING' TO BAR-FLAG-O
048400     ELSE
048500         MOVE 'NORMAL' TO BAR-FLAG-O.
048600     WRITE RPT-REC FROM WS-BAR-REC
048700         AFTER ADVANCING 2.
048800     ADD +2 TO WS-LINES.
048900 730-EXIT.
049000     EXIT.
049100
049200 740-WRITE-FOOTER.
049300     MOVE '740-WRITE-FOOTER' TO PARA-NAME.
049400     MOVE W00-RUN-CCYY TO FOOTER-YY-O.
049500     MOVE W00-RUN-MM TO FOOTER-MM-O.
049600     MOVE W00-RUN-DD TO FOOTER-DD-O.
049700     WRITE RPT-REC FROM WS-BLANK-LINE
049800         AFTER ADVANCING 2.
049900     WRITE RPT-REC FROM WS-FOOTER-REC
050000         AFTER ADVANCING 1.
050100 740-EXIT.
050200     EXIT.
050300
050400 260-SUBTRACT-ONE-DAY.
050500     SUBTRACT 1 FROM W05-DD.
050600     IF W05-DD NOT = ZERO
050700         GO TO 260-EXIT.
050800     SUBTRACT 1 FROM W05-MM.
050900     IF W05-MM NOT = ZERO
051000         GO TO 260-BUMP-DD.
051100     MOVE 12 TO W05-MM.
051200     SUBTRACT 1 FROM W05-YY.
051300 260-BUMP-DD.
051400     PERFORM 270-TEST-LEAP-YEAR THRU 270-EXIT.
051500     MOVE W04-DAYS-IN-MO(W05-MM) TO W05-DD.
051600     IF W05-MM = 2 AND W05-IS-LEAP-YR
051700         ADD 1 TO W05-DD.
051800 260-EXIT.
051900     EXIT.
052000
052100 270-TEST-LEAP-YEAR.
052200     MOVE 'N' TO W05-LEAP-SW.
052300     DIVIDE W05-YY BY 4 GIVING W05-YY-DIV4
052400             REMAINDER W05-YY-REM4.
052500     DIVIDE W05-YY BY 100 GIVING W05-YY-DIV100
052600             REMAINDER W05-YY-REM100.
052700     DIVIDE W05-YY BY 400 GIVING W05-YY-DIV400
052800             REMAINDER W05-YY-REM400.
052900     IF W05-YY-REM400 = ZERO
053000         MOVE 'Y' TO W05-LEAP-SW
053100     ELSE
053200         IF W05-YY-REM100 NOT = ZERO AND W05-YY-REM4 = ZERO
053300             MOVE 'Y' TO W05-LEAP-SW.
053400 270-EXIT.
053500     EXIT.
053600
053700 800-OPEN-FILES.
053800     MOVE '800-OPEN-FILES' TO PARA-NAME.
053900     OPEN INPUT PROGPARM, NUTRITION-TABLE.
054000     OPEN OUTPUT REPORT-OUT, SYSOUT.
054100 800-EXIT.
054200     EXIT.
054300
054400 850-CLOSE-FILES.
054500     MOVE '850-CLOSE-FILES' TO PARA-NAME.
054600     CLOSE PROGPARM, NUTRITION-TABLE, REPORT-OUT, SYSOUT.
054700 850-EXIT.
054800     EXIT.
054900
055000 900-READ-NUTR.
055100     MOVE '900-READ-NUTR' TO PARA-NAME.
055200     READ NUTRITION-TABLE INTO NUTR-REC
055300         AT END
055400             MOVE 'N' TO MORE-NUTR-SW
055500             MOVE '10' TO NFCODE
055600             GO TO 900-EXIT.
055700     ADD +1 TO NUTR-RECORDS-READ.
055800 900-EXIT.
055900     EXIT.
056000
056100 999-CLEANUP.
056200     MOVE '999-CLEANUP' TO PARA-NAME.
056300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056400     DISPLAY '** NUTRITION-TABLE ROWS READ **'.
056500     DISPLAY NUTR-RECORDS-READ.
056600     DISPLAY '** ROWS DROPPED - NO DEFICIT-ACTUAL **'.
056700     DISPLAY NUTR-ROWS-DROPPED.
056800     IF REPORT-IS-EMPTY
056900         DISPLAY
057000           '** PROGRESS REPORT SUPPRESSED - NO ROW FOR YESTERDAY'.
057100     DISPLAY '******** NORMAL END OF JOB MFPROGRS ********'.
057200 999-EXIT.
057300     EXIT.
057400
057500 1000-ABEND-RTN.
057600     WRITE SYSOUT-REC FROM ABEND-REC.
057700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057800     DISPLAY '*** ABNORMAL END OF JOB-MFPROGRS ***' UPON CONSOLE.
057900     DIVIDE ZERO-VAL INTO ONE-VAL.
