000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MFBLANKC.
000400 AUTHOR. R T GEARY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/12/96.
000700 DATE-COMPILED. 07/12/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    ----------------------------------------------------------
001200*    07/12/96  RTG  ORIGINAL PROGRAM (FROM PRSSTRL) - REQ 4479
001300*                   BLANK-BODY TEST FOR NOTE/MEAL FILTERING
001400*    02/19/99  KLM  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001500*                   NO CHANGE REQUIRED
001600*    05/14/01  RTG  DROPPED THE FUNCTION REVERSE CALL - SCANS
001700*                   RIGHT TO LEFT WITH A PERFORM VARYING
001800*                   INSTEAD, SAME AS THE REST OF THE SHOP DOES
001900*                   TRAILING-BLANK TESTS - TKT 5920
002000******************************************************************
002100*REMARKS.
002200*    CALLED BY MFEXPLOD BEFORE WRITING A NOTE OR MEAL RECORD.
002300*    RETURNS THE NUMBER OF NON-BLANK CHARACTERS IN TEXT1.  A
002400*    RESULT OF ZERO MEANS THE FIELD IS ALL SPACES (OR LOW-VALUES)
002500*    AND THE CALLING PROGRAM DROPS THE RECORD.
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
003300     UPSI-0 ON STATUS IS MFBLANKC-DEBUG-SW.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  MISC-FIELDS.
004100     05  W-SUB                       PIC S9(04) COMP.
004200     05  W-LTH                       PIC S9(04) COMP.
004300     05  W-NON-BLANK-LTH             PIC S9(04) COMP.
004400     05  FILLER                      PIC X(04).
004500
004600****** WORK COPY OF THE INPUT TEXT, SCANNED ONE BYTE AT A TIME ***
004700 01  W01-TEMP-TXT.
004800     05  W01-TEMP-TXT-CHAR OCCURS 80 TIMES
004900                                     PIC X(01).
005000 01  W02-TEMP-TXT-GROUP REDEFINES W01-TEMP-TXT.
005100     05  W02-TEMP-TXT-WHOLE          PIC X(80).
005200 01  W03-TEMP-TXT-HALVES REDEFINES W01-TEMP-TXT.
005300     05  W03-TEMP-TXT-LEFT           PIC X(40).
005400     05  W03-TEMP-TXT-RIGHT          PIC X(40).
005500 01  W04-TEMP-TXT-QUARTERS REDEFINES W01-TEMP-TXT.
005600     05  W04-TEMP-TXT-QTR OCCURS 4 TIMES
005700                                     PIC X(20).
005800
005900 LINKAGE SECTION.
006000 01  TEXT1                           PIC X(80).
006100 01  RETURN-LTH                      PIC S9(04) COMP.
006200
006300 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006400
006500 000-MAIN-LINE.
006600     MOVE ZERO TO RETURN-LTH.
006700     MOVE TEXT1 TO W01-TEMP-TXT.
006800     INSPECT W02-TEMP-TXT-WHOLE
006900             REPLACING ALL LOW-VALUES BY SPACES.
007000     MOVE 80 TO W-LTH.
007100     MOVE ZERO TO W-NON-BLANK-LTH.
007200
007300     PERFORM 100-FIND-LAST-NON-BLANK
007400             VARYING W-SUB FROM W-LTH BY -1
007500             UNTIL W-SUB < 1
007600                OR W-NON-BLANK-LTH NOT = ZERO.
007700
007800     ADD W-SUB TO RETURN-LTH.
007900     GOBACK.
008000
008100 100-FIND-LAST-NON-BLANK.
008200     IF W01-TEMP-TXT-CHAR(W-SUB) NOT = SPACE
008300         MOVE W-SUB TO W-NON-BLANK-LTH.
