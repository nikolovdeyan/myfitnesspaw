000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MFDTVAL.
000400 AUTHOR. R T GEARY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/05/96.
000700 DATE-COMPILED. 07/05/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    ----------------------------------------------------------
001200*    07/05/96  RTG  ORIGINAL PROGRAM - REQ 4471 (DATE-RANGE
001300*                   PARSE/VALIDATE FOR THE DIARY EXTRACT WINDOW)
001400*    07/09/96  RTG  ADDED DD.MM.YYYY INPUT FORM - REQ 4471
001500*    11/02/96  RTG  FIXED LEAP-YEAR TEST FOR CENTURY YEARS - TKT 4530
001600*    02/19/99  KLM  Y2K REVIEW - CCYY-MM-DD IS FOUR-DIGIT YEAR
001700*                   THROUGHOUT, NO WINDOWING LOGIC PRESENT
001800*    05/14/01  RTG  RETURN-CD 4 NOW DISTINGUISHES BAD-FORMAT FROM
001900*                   BAD-CALENDAR-DATE - TKT 5920
002000******************************************************************
002100*REMARKS.
002200*    CALLED ONCE PER SUPPLIED ENDPOINT BY MFDTEDIT.  ACCEPTS THE
002300*    TWO INPUT FORMS THE DIARY EXTRACT WINDOW MAY ARRIVE IN
002400*    (YYYY-MM-DD OR DD.MM.YYYY) AND HANDS BACK A NORMALIZED
002500*    YYYY-MM-DD TOKEN PLUS A RETURN CODE.  RETURN-CD VALUES -
002600*        0 = GOOD DATE
002700*        4 = UNPARSEABLE STRING (NEITHER INPUT FORM MATCHED)
002800*        8 = PARSED BUT NOT A REAL CALENDAR DATE
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003450 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
003470     UPSI-0 ON STATUS IS MFDTVAL-DEBUG-SW.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  WS-PROGRAM-ID                   PIC X(08) VALUE 'MFDTVAL'.
004200 01  W00-MISC-FIELDS.
004300     05  W00-SUB1                    PIC S9(04) COMP.
004400     05  W00-YY                      PIC 9(04).
004500     05  W00-YY-SPLIT REDEFINES W00-YY.
004600         10  W00-YY-CENTURY          PIC 9(02).
004700         10  W00-YY-OF-CENTURY       PIC 9(02).
004800     05  W00-MM                      PIC 9(02).
004900     05  W00-DD                      PIC 9(02).
005000     05  W00-LEAP-SW                 PIC X(01).
005100         88  W00-IS-LEAP-YR          VALUE 'Y'.
005200         88  W00-NOT-LEAP-YR         VALUE 'N'.
005300     05  W00-YY-DIV4                 PIC S9(07) COMP.
005400     05  W00-YY-DIV100               PIC S9(07) COMP.
005500     05  W00-YY-DIV400               PIC S9(07) COMP.
005600     05  W00-YY-REM4                 PIC S9(07) COMP.
005700     05  W00-YY-REM100               PIC S9(07) COMP.
005800     05  W00-YY-REM400               PIC S9(07) COMP.
005900     05  FILLER                      PIC X(04).
006000
006100****** ALTERNATE VIEW OF THE INPUT STRING FOR EACH FORM **********
006200 01  W03-DATE-AS-CCYYMMDD.
006300     05  W03-CCYY                    PIC X(04).
006400     05  FILLER                      PIC X(01).
006500     05  W03-MM                      PIC X(02).
006600     05  FILLER                      PIC X(01).
006700     05  W03-DD                      PIC X(02).
006800 01  W04-DATE-AS-DDMMCCYY REDEFINES W03-DATE-AS-CCYYMMDD.
006900     05  W04-DD                      PIC X(02).
007000     05  FILLER                      PIC X(01).
007100     05  W04-MM                      PIC X(02).
007200     05  FILLER                      PIC X(01).
007300     05  W04-CCYY                    PIC X(04).
007400
007500****** DAYS-IN-MONTH TABLE, REDEFINED FOR TABLE ACCESS ***********
007600 01  W01-MONTH-DAYS-LIST.
007700     05  FILLER                      PIC 9(02) VALUE 31.
007800     05  FILLER                      PIC 9(02) VALUE 28.
007900     05  FILLER                      PIC 9(02) VALUE 31.
008000     05  FILLER                      PIC 9(02) VALUE 30.
008100     05  FILLER                      PIC 9(02) VALUE 31.
008200     05  FILLER                      PIC 9(02) VALUE 30.
008300     05  FILLER                      PIC 9(02) VALUE 31.
008400     05  FILLER                      PIC 9(02) VALUE 31.
008500     05  FILLER                      PIC 9(02) VALUE 30.
008600     05  FILLER                      PIC 9(02) VALUE 31.
008700     05  FILLER                      PIC 9(02) VALUE 30.
008800     05  FILLER                      PIC 9(02) VALUE 31.
008900 01  W02-MONTH-DAYS REDEFINES W01-MONTH-DAYS-LIST.
009000     05  W02-DAYS-IN-MO OCCURS 12 TIMES
009100                                     PIC 9(02).
009200
009300 LINKAGE SECTION.
009400 01  LK-DATE-STRING                  PIC X(10).
009500 01  LK-DATE-OUT                     PIC X(10).
009600 01  LK-RETURN-CD                    PIC S9(04) COMP.
009700
009800 PROCEDURE DIVISION USING LK-DATE-STRING, LK-DATE-OUT,
009900         LK-RETURN-CD.
010000
010100 000-MAIN-LINE.
010200     MOVE ZERO TO LK-RETURN-CD.
010300     MOVE SPACES TO LK-DATE-OUT.
010400
010500     IF LK-DATE-STRING(5:1) = '-' AND LK-DATE-STRING(8:1) = '-'
010600         PERFORM 100-PARSE-CCYY-MM-DD THRU 100-EXIT
010700     ELSE
010800         IF LK-DATE-STRING(3:1) = '.' AND
010900            LK-DATE-STRING(6:1) = '.'
011000             PERFORM 150-PARSE-DD-MM-CCYY THRU 150-EXIT
011100         ELSE
011200             MOVE 4 TO LK-RETURN-CD.
011300
011400     IF LK-RETURN-CD = ZERO
011500         PERFORM 200-VALIDATE-CALENDAR THRU 200-EXIT.
011600
011700     IF LK-RETURN-CD = ZERO
011800         STRING W00-YY DELIMITED BY SIZE
011900                '-'     DELIMITED BY SIZE
012000                W00-MM  DELIMITED BY SIZE
012100                '-'     DELIMITED BY SIZE
012200                W00-DD  DELIMITED BY SIZE
012300                INTO LK-DATE-OUT.
012400
012500     GOBACK.
012600
012700 100-PARSE-CCYY-MM-DD.
012800     MOVE LK-DATE-STRING(1:4) TO W00-YY.
012900     MOVE LK-DATE-STRING(6:2) TO W00-MM.
013000     MOVE LK-DATE-STRING(9:2) TO W00-DD.
013100 100-EXIT.
013200     EXIT.
013300
013400 150-PARSE-DD-MM-CCYY.
013500     MOVE LK-DATE-STRING(1:2) TO W00-DD.
013600     MOVE LK-DATE-STRING(4:2) TO W00-MM.
013700     MOVE LK-DATE-STRING(7:4) TO W00-YY.
013800 150-EXIT.
013900     EXIT.
014000
014100 200-VALIDATE-CALENDAR.
014200     IF W00-MM < 1 OR W00-MM > 12
014300         MOVE 8 TO LK-RETURN-CD
014400         GO TO 200-EXIT.
014500
014600     PERFORM 250-TEST-LEAP-YEAR THRU 250-EXIT.
014700
014800     MOVE W02-DAYS-IN-MO(W00-MM) TO W00-SUB1.
014900     IF W00-MM = 2 AND W00-IS-LEAP-YR
015000         ADD 1 TO W00-SUB1.
015100
015200     IF W00-DD < 1 OR W00-DD > W00-SUB1
015300         MOVE 8 TO LK-RETURN-CD.
015400 200-EXIT.
015500     EXIT.
015600
015700 250-TEST-LEAP-YEAR.
015800     MOVE 'N' TO W00-LEAP-SW.
015900     DIVIDE W00-YY BY 4 GIVING W00-YY-DIV4
016000             REMAINDER W00-YY-REM4.
016100     DIVIDE W00-YY BY 100 GIVING W00-YY-DIV100
016200             REMAINDER W00-YY-REM100.
016300     DIVIDE W00-YY BY 400 GIVING W00-YY-DIV400
016400             REMAINDER W00-YY-REM400.
016500     IF W00-YY-REM400 = ZERO
016600         MOVE 'Y' TO W00-LEAP-SW
016700     ELSE
016800         IF W00-YY-REM100 NOT = ZERO AND W00-YY-REM4 = ZERO
016900             MOVE 'Y' TO W00-LEAP-SW.
017000 250-EXIT.
017100     EXIT.
