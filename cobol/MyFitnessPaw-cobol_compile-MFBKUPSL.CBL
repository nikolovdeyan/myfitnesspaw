000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MFBKUPSL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/08/96.
000600 DATE-COMPILED. 07/08/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  REMARKS.
001000*  SELECTS THE STALE DATABASE-BACKUP FILE NAMES TO BE PURGED BY
001100*  THE NIGHTLY HOUSEKEEPING STEP.  THE BACKUP-LIST INPUT IS A
001200*  FLAT LIST OF NAMES OF THE FORM MFP_DB_BACKUP_YYYY-MM-DD, ONE
001300*  PER RUN OF THE DIARY ETL.  THIS STEP DOES NOT ITSELF DELETE
001400*  ANYTHING - IT LOADS THE NAMES INTO AN ASCENDING-BY-DATE TABLE
001500*  AND WRITES OUT THE OLDEST NAMES OVER THE KEEP LIMIT TO A
001600*  HAND-OFF FILE; THE ACTUAL PURGE IS DONE BY A SEPARATE UTILITY
001700*  STEP LATER IN THE SAME JOB STREAM SO THAT THIS PROGRAM NEVER
001800*  HAS TO TOUCH THE CLOUD STORAGE VENDOR'S API DIRECTLY.
001900*  THIS STEP REPLACES THE OLD PRS-SUITE MANUAL PURGE-LIST JOB
002000*  IN THE JOB STREAM, WHICH HAD NO COUNTERPART IN THE NEW SYSTEM.
002100*
002200*  PARM CARD    DDS0001.BKUPARM  (MAX-KEEP, DEFAULT 5)
002300*  INPUT FILE   DDS0001.BACKLIST (BACKUP-LIST, R12 NAMES)
002400*  OUTPUT FILE  DDS0001.BKUPDEL  (NAMES SELECTED FOR DELETION)
002500*  DUMP FILE    SYSOUT
002600******************************************************************
002700*  CHANGE LOG.
002800*    07/08/96  RTG  ORIGINAL PROGRAM - REQ 4471.  REPLACES THE
002900*                   OLD PRS-SUITE MANUAL PURGE-LIST JOB; THAT
003000*                   JOB'S OPERATOR-DRIVEN CONFIRMATION STEP HAS
003100*                   NO COUNTERPART IN THE DIARY SYSTEM.
003200*    07/15/96  RTG  CHANGED THE INSERTION-SORT LOAD TO SHIFT
003300*                   ROWS UP RATHER THAN APPEND-AND-RESORT, TO
003400*                   MATCH THE EQUIPMENT-TABLE BUILD IDIOM USED
003500*                   ELSEWHERE IN THE SHOP - REQ 4479.
003600*    02/19/99  KLM  YEAR 2000 REVIEW - THE EMBEDDED BACKUP DATE
003700*                   IS A TEXT FIELD, NOT AN ARITHMETIC DATE, AND
003800*                   ALREADY CARRIES A 4-DIGIT YEAR.  NO CHANGES
003900*                   REQUIRED.  SEE MEMO Y2K-118.
004000*    05/14/01  RTG  RAISED THE BACKUP TABLE DIMENSION FROM 60 TO
004100*                   200 - TKT 5920.
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS MFBKUPSL-DEBUG-SW.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500         ASSIGN TO UT-S-SYSOUT
005600         ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT BKUPARM
005900         ASSIGN TO BKUPARM
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS BFCODE.
006200
006300     SELECT BACKUP-LIST
006400         ASSIGN TO BACKLIST
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS LFCODE.
006700
006800     SELECT BKUPDEL
006900         ASSIGN TO BKUPDEL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS OFCODE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 130 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC                         PIC X(130).
008200
008300****** PARM CARD - ONE RECORD PER RUN
008400 FD  BKUPARM
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 10 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS BKUPARM-REC.
009000 01  BKUPARM-REC.
009100     05  PARM-MAX-KEEP                  PIC 9(02).
009200     05  FILLER                         PIC X(08).
009300
009400****** ONE BACKUP FILE NAME PER RECORD - UNSORTED ON INPUT
009500 FD  BACKUP-LIST
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 40 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS BACKUP-NAME-REC.
010100 01  BACKUP-NAME-REC.
010200     05  BKUP-IN-FILE-NAME               PIC X(40).
010300
010400 FD  BKUPDEL
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 40 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS BKUPDEL-REC.
011000 01  BKUPDEL-REC.
011100     05  DEL-FILE-NAME-O                 PIC X(40).
011200
011300 WORKING-STORAGE SECTION.
011400
011500 01  FILE-STATUS-CODES.
011600     05  BFCODE                         PIC X(02).
011700         88  PARM-CARD-READ             VALUE '00'.
011800         88  NO-PARM-CARD               VALUE '10'.
011900     05  LFCODE                         PIC X(02).
012000         88  BACKUP-ROW-READ            VALUE '00'.
012100         88  NO-MORE-BACKUP-ROWS        VALUE '10'.
012200     05  OFCODE                         PIC X(02).
012300         88  CODE-WRITE                 VALUE SPACES.
012400
012500     COPY MFPABND.
012600
012700 01  W00-RUN-DATE-FIELDS.
012800     05  W00-RUN-CCYYMMDD               PIC 9(08).
012900 01  W00-RUN-DATE-RD REDEFINES W00-RUN-DATE-FIELDS.
013000     05  W00-RUN-CCYY                   PIC 9(04).
013100     05  W00-RUN-MM                     PIC 9(02).
013200     05  W00-RUN-DD                     PIC 9(02).
013300
013400****** SCRATCH AREA USED TO REBUILD THE CANONICAL DELETE NAME
013500 01  W02-DEL-NAME-BUILD                 PIC X(40).
013600 01  W03-DEL-NAME-PARTS REDEFINES W02-DEL-NAME-BUILD.
013700     05  W03-DEL-NAME-PREFIX            PIC X(14).
013800     05  W03-DEL-NAME-DATE              PIC X(10).
013900     05  FILLER                         PIC X(16).
014000
014100 01  W04-NEW-ROW-DATE-KEY                PIC X(10).
014200
014300****** ASCENDING-BY-DATE BACKUP-NAME TABLE
014400 01  W10-BACKUP-TBL.
014500     05  W10-BACKUP-ROW OCCURS 200 TIMES
014600                                         INDEXED BY BKUP-IDX.
014700         10  W10-FILE-NAME              PIC X(40).
014800         10  W10-DATE-KEY               PIC X(10).
014900
015000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015100     05  BACKUP-COUNT                   PIC S9(04) COMP.
015200     05  DELETE-COUNT                   PIC S9(04) COMP.
015300     05  MAX-KEEP-VAL                   PIC S9(04) COMP.
015400     05  ROW-SUB                        PIC 9(03) COMP.
015500     05  SHIFT-SUB                      PIC 9(03) COMP.
015600 01  W11-COUNTERS-RD REDEFINES
015700                 COUNTERS-IDXS-AND-ACCUMULATORS.
015800     05  W11-COUNTERS-BYTES             PIC X(10).
015900
016000 01  FLAGS-AND-SWITCHES.
016100     05  MORE-BACKUP-SW                 PIC X(01) VALUE 'Y'.
016200         88  MORE-BACKUP-ROWS           VALUE 'Y'.
016300         88  NO-MORE-BACKUP-ITEMS       VALUE 'N'.
016400 01  W12-FLAGS-AND-SWITCHES-RD REDEFINES
016500                 FLAGS-AND-SWITCHES.
016600     05  W12-BACKUP-SWITCH              PIC X(01).
016700
016800 PROCEDURE DIVISION.
016900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017000     PERFORM 100-LOAD-BACKUP-TABLE THRU 100-EXIT
017100             UNTIL NO-MORE-BACKUP-ROWS.
017200     PERFORM 300-SELECT-FOR-DELETE THRU 300-EXIT.
017300     PERFORM 999-CLEANUP THRU 999-EXIT.
017400     MOVE +0 TO RETURN-CODE.
017500     GOBACK.
017600
017700 000-HOUSEKEEPING.
017800     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
017900     DISPLAY '******** BEGIN JOB MFBKUPSL ********'.
018000     ACCEPT W00-RUN-CCYYMMDD FROM DATE YYYYMMDD.
018100
018200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, W10-BACKUP-TBL.
018300     MOVE 'Y' TO MORE-BACKUP-SW.
018400
018500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018600
018700     READ BKUPARM INTO BKUPARM-REC
018800         AT END
018900             MOVE '** MISSING BKUPARM CARD' TO ABEND-REASON
019000             GO TO 1000-ABEND-RTN.
019100     IF PARM-MAX-KEEP = ZERO
019200         MOVE 5 TO MAX-KEEP-VAL
019300     ELSE
019400         MOVE PARM-MAX-KEEP TO MAX-KEEP-VAL.
019500
019600     PERFORM 900-READ-BACKUP-LIST THRU 900-EXIT.
019700 000-EXIT.
019800     EXIT.
019900
020000 100-LOAD-BACKUP-TABLE.
020100     MOVE '100-LOAD-BACKUP-TABLE' TO PARA-NAME.
020200     PERFORM 150-INSERT-ROW-ASCENDING THRU 150-EXIT.
020300     PERFORM 900-READ-BACKUP-LIST THRU 900-EXIT.
020400 100-EXIT.
020500     EXIT.
020600
020700 150-INSERT-ROW-ASCENDING.
020800     MOVE '150-INSERT-ROW-ASCENDING' TO PARA-NAME.
020900     MOVE BKUP-IN-FILE-NAME(15:10) TO W04-NEW-ROW-DATE-KEY.
021000
021100     PERFORM 160-STEP-INSERT-POS THRU 160-EXIT
021200         VARYING ROW-SUB FROM 1 BY 1
021300         UNTIL ROW-SUB > BACKUP-COUNT
021400            OR W10-DATE-KEY(ROW-SUB) > W04-NEW-ROW-DATE-KEY.
021500
021600     IF ROW-SUB <= BACKUP-COUNT
021700         PERFORM 170-SHIFT-ROW-UP THRU 170-EXIT
021800             VARYING SHIFT-SUB FROM BACKUP-COUNT BY -1
021900             UNTIL SHIFT-SUB < ROW-SUB.
022000
022100     ADD +1 TO BACKUP-COUNT.
022200     MOVE BKUP-IN-FILE-NAME TO W10-FILE-NAME(ROW-SUB).
022300     MOVE W04-NEW-ROW-DATE-KEY TO W10-DATE-KEY(ROW-SUB).
022400 150-EXIT.
022500     EXIT.
022600
022700 160-STEP-INSERT-POS.
022800**  NO STATEMENTS NEEDED - THE VARYING CLAUSE DOES THE WORK
022900**  OF WALKING ROW-SUB TO THE FIRST ROW WHOSE DATE IS GREATER
023000**  THAN THE NEW ROW'S DATE.
023100*    (SEARCH-BY-VARYING, SAME IDIOM AS THE LOOKUP-TABLE
023200*     BUILD IN THE OLD PRS-SUITE JOBS)
023300     CONTINUE.
023400 160-EXIT.
023500     EXIT.
023600
023700 170-SHIFT-ROW-UP.
023800     MOVE W10-BACKUP-ROW(SHIFT-SUB) TO W10-BACKUP-ROW(SHIFT-SUB + 1).
023900 170-EXIT.
024000     EXIT.
024100
024200 300-SELECT-FOR-DELETE.
024300     MOVE '300-SELECT-FOR-DELETE' TO PARA-NAME.
024400     IF BACKUP-COUNT > MAX-KEEP-VAL
024500         SUBTRACT MAX-KEEP-VAL FROM BACKUP-COUNT
024600                  GIVING DELETE-COUNT
024700         PERFORM 350-WRITE-DELETE-ROW THRU 350-EXIT
024800             VARYING ROW-SUB FROM 1 BY 1
024900             UNTIL ROW-SUB > DELETE-COUNT
025000     ELSE
025100         MOVE ZERO TO DELETE-COUNT.
025200 300-EXIT.
025300     EXIT.
025400
025500 350-WRITE-DELETE-ROW.
025600     MOVE '350-WRITE-DELETE-ROW' TO PARA-NAME.
025700     MOVE SPACES TO W02-DEL-NAME-BUILD.
025800     MOVE 'mfp_db_backup_' TO W03-DEL-NAME-PREFIX.
025900     MOVE W10-DATE-KEY(ROW-SUB) TO W03-DEL-NAME-DATE.
026000     MOVE W02-DEL-NAME-BUILD TO DEL-FILE-NAME-O.
026100     WRITE BKUPDEL-REC.
026200 350-EXIT.
026300     EXIT.
026400
026500 800-OPEN-FILES.
026600     MOVE '800-OPEN-FILES' TO PARA-NAME.
026700     OPEN INPUT BKUPARM, BACKUP-LIST.
026800     OPEN OUTPUT BKUPDEL, SYSOUT.
026900 800-EXIT.
027000     EXIT.
027100
027200 850-CLOSE-FILES.
027300     MOVE '850-CLOSE-FILES' TO PARA-NAME.
027400     CLOSE BKUPARM, BACKUP-LIST, BKUPDEL, SYSOUT.
027500 850-EXIT.
027600     EXIT.
027700
027800 900-READ-BACKUP-LIST.
027900     MOVE '900-READ-BACKUP-LIST' TO PARA-NAME.
028000     READ BACKUP-LIST INTO BACKUP-NAME-REC
028100         AT END
028200             MOVE 'N' TO MORE-BACKUP-SW
028300             MOVE '10' TO LFCODE
028400             GO TO 900-EXIT.
028500 900-EXIT.
028600     EXIT.
028700
028800 999-CLEANUP.
028900     MOVE '999-CLEANUP' TO PARA-NAME.
029000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029100     DISPLAY '** BACKUP NAMES ON FILE **'.
029200     DISPLAY BACKUP-COUNT.
029300     DISPLAY '** BACKUP NAMES SELECTED FOR DELETION **'.
029400     DISPLAY DELETE-COUNT.
029500     DISPLAY '******** NORMAL END OF JOB MFBKUPSL ********'.
029600 999-EXIT.
029700     EXIT.
029800
029900 1000-ABEND-RTN.
030000     WRITE SYSOUT-REC FROM ABEND-REC.
030100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030200     DISPLAY '*** ABNORMAL END OF JOB-MFBKUPSL ***' UPON CONSOLE.
030300     DIVIDE ZERO-VAL INTO ONE-VAL.
