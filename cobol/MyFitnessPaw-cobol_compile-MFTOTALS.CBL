000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MFTOTALS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/06/96.
000600 DATE-COMPILED. 07/06/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          BUILDS THE LIFETIME/WEEKLY "ALPHA REPORT" FOR ONE
001200*          DIARY USER.  READS THE RAW-DAY MASTER (FOR THE
001300*          LIFETIME DAY COUNT AND THE WEEKLY DAYS-SCRAPED FIGURE)
001400*          AND FOUR OF THE EIGHT NORMALIZED DETAIL SETS BUILT BY
001500*          MFEXPLOD, ALL PRE-SORTED BY USER AND DAY-DATE FOR THE
001600*          ONE USER NAMED ON THE TOTPARM CARD.  THE USER-TOTALS
001700*          BLOCK IS TRIMMED TO NINE LINES TO MATCH THE HOUSE
001800*          REPORT STANDARD - STRENGTH-DAYS AND MEASURE-DAYS ARE
001900*          STILL ACCUMULATED BUT NOT PRINTED.
002000******************************************************************
002100
002200         PARM CARD               -   DDS0001.TOTPARM
002300
002400         INPUT FILES              -  DDS0001.MEALSIN
002500                                      DDS0001.CARDIOIN
002600                                      DDS0001.STRNGIN
002700                                      DDS0001.MSRIN
002800
002900         VSAM MASTER FILE         -  RAWDAY-MASTER
003000
003100         REPORT PRODUCED          -  DDS0001.TOTRPT
003200
003300         DUMP FILE                -  SYSOUT
003400
003500******************************************************************
003600*    CHANGE LOG
003700*    ----------------------------------------------------------
003800*    07/06/96  RTG  ORIGINAL PROGRAM (FROM PRSFIND) - REQ 4471
003900*    07/13/96  RTG  ADDED THE TRAILING-7-DAY WEEKLY BLOCK - REQ
004000*                   4479
004100*    02/19/99  KLM  Y2K REVIEW - WINDOW MATH USES A 4-DIGIT
004200*                   CENTURY, NO CHANGE REQUIRED
004300*    05/14/01  RTG  TRIMMED THE USER-TOTALS BLOCK TO NINE LINES
004400*                   TO MATCH THE HOUSE REPORT STANDARD - TKT 5920
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS MFTOTALS-DEBUG-SW.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT TOTPARM
005900     ASSIGN TO UT-S-TOTPARM
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS PFCODE.
006200
006300     SELECT MEALS-IN
006400     ASSIGN TO UT-S-MEALSIN
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS MFCODE.
006700
006800     SELECT CARDIO-IN
006900     ASSIGN TO UT-S-CARDIOIN
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS CFCODE.
007200
007300     SELECT STRENGTH-IN
007400     ASSIGN TO UT-S-STRNGIN
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS SFCODE.
007700
007800     SELECT MEASURE-IN
007900     ASSIGN TO UT-S-MSRIN
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS QFCODE.
008200
008300     SELECT TOTRPT
008400     ASSIGN TO UT-S-TOTRPT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT RAWDAY-MASTER
008900     ASSIGN TO RAWDAY
009000       ORGANIZATION IS INDEXED
009100       ACCESS MODE IS DYNAMIC
009200       RECORD KEY IS RAWDAY-KEY
009300       FILE STATUS IS RAWDAY-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 130 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC                     PIC X(130).
010400
010500 FD  TOTPARM
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 20 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS TOTPARM-REC.
011100 01  TOTPARM-REC.
011200     05  PARM-USER-ID                PIC X(20).
011300
011400 FD  MEALS-IN
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 94 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS MEAL-OUT-REC.
012000 COPY MFPTRMT.
012100
012200 FD  CARDIO-IN
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 86 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS CARDIO-OUT-REC2.
012800 01  CARDIO-OUT-REC2                PIC X(86).
012900 01  CARDIO-OUT-REC2-RD REDEFINES CARDIO-OUT-REC2.
013000     05  C2-USER-ID                  PIC X(20).
013100     05  C2-DAY-DATE                 PIC X(10).
013200     05  C2-EX-NAME                  PIC X(30).
013300     05  C2-MINUTES                  PIC S9(05)V99.
013400     05  C2-CALS-BURNED              PIC S9(07)V99.
013500     05  FILLER                      PIC X(10).
013600
013700 FD  STRENGTH-IN
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 83 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS STRENGTH-OUT-REC2.
014300 01  STRENGTH-OUT-REC2               PIC X(83).
014400 01  STRENGTH-OUT-REC2-RD REDEFINES STRENGTH-OUT-REC2.
014500     05  S2-USER-ID                  PIC X(20).
014600     05  S2-DAY-DATE                 PIC X(10).
014700     05  S2-EX-NAME                  PIC X(30).
014800     05  S2-SETS                     PIC S9(03).
014900     05  S2-REPS                     PIC S9(03).
015000     05  S2-WEIGHT                   PIC S9(05)V99.
015100     05  FILLER                      PIC X(10).
015200
015300 FD  MEASURE-IN
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 67 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS MEASURE-OUT-REC2.
015900 01  MEASURE-OUT-REC2                PIC X(67).
016000 01  MEASURE-OUT-REC2-RD REDEFINES MEASURE-OUT-REC2.
016100     05  Q2-USER-ID                  PIC X(20).
016200     05  Q2-DAY-DATE                 PIC X(10).
016300     05  Q2-NAME                     PIC X(20).
016400     05  Q2-VALUE                    PIC S9(05)V99.
016500     05  FILLER                      PIC X(10).
016600
016700 FD  TOTRPT
016800     RECORDING MODE IS F
016900     LABEL RECORDS ARE STANDARD
017000     RECORD CONTAINS 132 CHARACTERS
017100     BLOCK CONTAINS 0 RECORDS
017200     DATA RECORD IS RPT-REC.
017300 01  RPT-REC                        PIC X(132).
017400
017500 FD  RAWDAY-MASTER
017600     RECORD CONTAINS 7370 CHARACTERS
017700     DATA RECORD IS RAWDAY-MSTR-REC.
017800 COPY MFPSTORE.
017900
018000 WORKING-STORAGE SECTION.
018100 01  FILE-STATUS-CODES.
018200     05  PFCODE                      PIC X(02).
018300         88  PARM-CODE-READ           VALUE SPACES.
018400     05  MFCODE                      PIC X(02).
018500         88  NO-MORE-MEALS            VALUE '10'.
018600     05  CFCODE                      PIC X(02).
018700         88  NO-MORE-CARDIO           VALUE '10'.
018800     05  SFCODE                      PIC X(02).
018900         88  NO-MORE-STRENGTH         VALUE '10'.
019000     05  QFCODE                      PIC X(02).
019100         88  NO-MORE-MEASURES         VALUE '10'.
019200     05  OFCODE                      PIC X(02).
019300         88  CODE-WRITE               VALUE SPACES.
019400     05  RAWDAY-STATUS               PIC X(02).
019500         88  RECORD-FOUND              VALUE '00'.
019600         88  NO-MORE-RAWDAY            VALUE '10'.
019700
019800 COPY MFPABND.
019900
020000 01  W00-RUN-DATE-FIELDS.
020100     05  W00-RUN-CCYYMMDD            PIC 9(08).
020200 01  W00-RUN-DATE-RD REDEFINES W00-RUN-DATE-FIELDS.
020300     05  W00-RUN-CCYY                PIC 9(04).
020400     05  W00-RUN-MM                  PIC 9(02).
020500     05  W00-RUN-DD                  PIC 9(02).
020600
020700 01  W05-WORK-DATE-FIELDS.
020800     05  W05-YY                      PIC 9(04).
020900     05  W05-MM                      PIC 9(02).
021000     05  W05-DD                      PIC 9(02).
021100 01  W06-WORK-DATE-RD REDEFINES W05-WORK-DATE-FIELDS.
021200     05  W06-WORK-DATE-8             PIC X(08).
021300
021400 01  W04-DAYS-IN-MONTH-TBL.
021500     05  FILLER PIC 9(02) VALUE 31.
021600     05  FILLER PIC 9(02) VALUE 28.
021700     05  FILLER PIC 9(02) VALUE 31.
021800     05  FILLER PIC 9(02) VALUE 30.
021900     05  FILLER PIC 9(02) VALUE 31.
022000     05  FILLER PIC 9(02) VALUE 30.
022100     05  FILLER PIC 9(02) VALUE 31.
022200     05  FILLER PIC 9(02) VALUE 31.
022300     05  FILLER PIC 9(02) VALUE 30.
022400     05  FILLER PIC 9(02) VALUE 31.
022500     05  FILLER PIC 9(02) VALUE 30.
022600     05  FILLER PIC 9(02) VALUE 31.
022700 01  W04-DAYS-IN-MO-RD REDEFINES W04-DAYS-IN-MONTH-TBL.
022800     05  W04-DAYS-IN-MO OCCURS 12 TIMES
022900                               PIC 9(02).
023000 01  W05-LEAP-SW                   PIC X(01).
023100     88  W05-IS-LEAP-YR             VALUE 'Y'.
023200 01  W05-LEAP-TEST-FIELDS.
023300     05  W05-YY-DIV4                PIC 9(04) COMP.
023400     05  W05-YY-REM4                PIC 9(04) COMP.
023500     05  W05-YY-DIV100              PIC 9(04) COMP.
023600     05  W05-YY-REM100              PIC 9(04) COMP.
023700     05  W05-YY-DIV400              PIC 9(04) COMP.
023800     05  W05-YY-REM400              PIC 9(04) COMP.
023900
024000 01  W00-WINDOW-DATES.
024100     05  W00-FROM-DATE               PIC X(10).
024200     05  W00-TO-DATE                 PIC X(10).
024300
024400 01  W10-WEEK-TBL.
024500     05  W10-WEEK-ROW OCCURS 7 TIMES
024600                       ASCENDING KEY IS W10-WEEK-DATE
024700                       INDEXED BY WEEK-IDX.
024800         10  W10-WEEK-DATE           PIC X(10).
024900         10  W10-HAS-MEAL-SW         PIC X(01) VALUE 'N'.
025000             88  W10-HAS-MEAL          VALUE 'Y'.
025100         10  W10-HAS-BKFST-SW        PIC X(01) VALUE 'N'.
025200             88  W10-HAS-BKFST         VALUE 'Y'.
025300         10  W10-HAS-LUNCH-SW        PIC X(01) VALUE 'N'.
025400             88  W10-HAS-LUNCH          VALUE 'Y'.
025500         10  W10-HAS-DINNER-SW       PIC X(01) VALUE 'N'.
025600             88  W10-HAS-DINNER         VALUE 'Y'.
025700         10  W10-HAS-SNACKS-SW       PIC X(01) VALUE 'N'.
025800             88  W10-HAS-SNACKS         VALUE 'Y'.
025900
026000 01  WS-HDR-REC.
026100     05  FILLER                      PIC X(01) VALUE SPACE.
026200     05  FILLER                      PIC X(30) VALUE
026300         'MYFITNESSPAW - ALPHA REPORT -'.
026400     05  HDR-USER-ID-O               PIC X(20).
026500     05  FILLER                      PIC X(15) VALUE SPACES.
026600     05  HDR-CCYY                    PIC 9(04).
026700     05  FILLER                      PIC X(01) VALUE '-'.
026800     05  HDR-MM                      PIC 9(02).
026900     05  FILLER                      PIC X(01) VALUE '-'.
027000     05  HDR-DD                      PIC 9(02).
027100     05  FILLER                      PIC X(26)
027200         VALUE 'PAGE NUMBER:' JUSTIFIED RIGHT.
027300     05  PAGE-NBR-O                  PIC ZZ9.
027400
027500 01  WS-SECTION-HDR-REC.
027600     05  FILLER                      PIC X(01) VALUE SPACE.
027700     05  SECTION-TITLE-O             PIC X(40).
027800     05  FILLER                      PIC X(91) VALUE SPACES.
027900
028000 01  WS-DETAIL-REC.
028100     05  FILLER                      PIC X(03) VALUE SPACES.
028200     05  DETAIL-LABEL-O              PIC X(55).
028300     05  DETAIL-VALUE-O              PIC Z,ZZZ,ZZZ,ZZ9-.
028400
028500 01  WS-FOOTER-REC.
028600     05  FILLER                      PIC X(01) VALUE SPACE.
028700     05  FILLER                      PIC X(20)
028800         VALUE 'REPORT GENERATED AT '.
028900     05  FTR-CCYY                    PIC 9(04).
029000     05  FILLER                      PIC X(01) VALUE '-'.
029100     05  FTR-MM                      PIC 9(02).
029200     05  FILLER                      PIC X(01) VALUE '-'.
029300     05  FTR-DD                      PIC 9(02).
029400     05  FILLER                      PIC X(80) VALUE SPACES.
029500
029600 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
029700
029800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
029900     05  DAYS-TOTAL                  PIC S9(07) COMP.
030000     05  DAYS-SCRAPED                PIC S9(07) COMP.
030100     05  MEAL-DAYS                   PIC S9(07) COMP.
030200     05  MEAL-ENTRIES                PIC S9(07) COMP.
030300     05  CARDIO-DAYS                 PIC S9(07) COMP.
030400     05  CARDIO-ENTRIES              PIC S9(07) COMP.
030500     05  STRENGTH-DAYS               PIC S9(07) COMP.
030600     05  STRENGTH-ENTRIES            PIC S9(07) COMP.
030700     05  MEASURE-DAYS                PIC S9(07) COMP.
030800     05  MEASURE-ENTRIES             PIC S9(07) COMP.
030900     05  TOTAL-CALORIES-CONSUMED     PIC S9(09) COMP.
031000     05  TOTAL-CALORIES-EXERCISED    PIC S9(09) COMP.
031100     05  WIN-TOTAL-CALORIES          PIC S9(09) COMP.
031200     05  WIN-BKFST-CALORIES          PIC S9(09) COMP.
031300     05  WIN-LUNCH-CALORIES          PIC S9(09) COMP.
031400     05  WIN-DINNER-CALORIES         PIC S9(09) COMP.
031500     05  WIN-SNACKS-CALORIES         PIC S9(09) COMP.
031600     05  WK-DAYS-WITH-MEAL           PIC S9(04) COMP.
031700     05  WK-DAYS-WITH-BKFST          PIC S9(04) COMP.
031800     05  WK-DAYS-WITH-LUNCH          PIC S9(04) COMP.
031900     05  WK-DAYS-WITH-DINNER         PIC S9(04) COMP.
032000     05  WK-DAYS-WITH-SNACKS         PIC S9(04) COMP.
032100     05  WS-LINES                    PIC S9(04) COMP VALUE 99.
032200     05  WS-PAGES                    PIC S9(04) COMP VALUE 1.
032300     05  ROW-SUB                     PIC 9(02) COMP.
032400 01  W11-COUNTERS-RD REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
032500     05  W11-COUNTERS-BYTES          PIC X(78).
032600
032700 01  WS-HOLD-DATE-FIELDS.
032800     05  WS-HOLD-MEAL-DATE           PIC X(10).
032900     05  WS-HOLD-CARDIO-DATE         PIC X(10).
033000     05  WS-HOLD-STRENGTH-DATE       PIC X(10).
033100     05  WS-HOLD-MEASURE-DATE        PIC X(10).
033200
033300 01  FLAGS-AND-SWITCHES.
033400     05  FIRST-MEAL-SW               PIC X(01) VALUE 'Y'.
033500         88  FIRST-MEAL-ROW           VALUE 'Y'.
033600     05  FIRST-CARDIO-SW             PIC X(01) VALUE 'Y'.
033700         88  FIRST-CARDIO-ROW          VALUE 'Y'.
033800     05  FIRST-STRENGTH-SW           PIC X(01) VALUE 'Y'.
033900         88  FIRST-STRENGTH-ROW        VALUE 'Y'.
034000     05  FIRST-MEASURE-SW            PIC X(01) VALUE 'Y'.
034100         88  FIRST-MEASURE-ROW         VALUE 'Y'.
034200 01  W12-FLAGS-AND-SWITCHES-RD REDEFINES FLAGS-AND-SWITCHES.
034300     05  W12-ALL-FIRST-SWS           PIC X(04).
034400
034500 PROCEDURE DIVISION.
034600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034700     PERFORM 050-LOAD-WEEK-TABLE THRU 050-EXIT
034800         VARYING WEEK-IDX FROM 1 BY 1 UNTIL WEEK-IDX > 7.
034900     PERFORM 100-MAINLINE-RAWDAY THRU 100-EXIT
035000         UNTIL NO-MORE-RAWDAY.
035100     PERFORM 200-MAINLINE-MEALS THRU 200-EXIT
035200         UNTIL NO-MORE-MEALS.
035300     PERFORM 300-MAINLINE-CARDIO THRU 300-EXIT
035400         UNTIL NO-MORE-CARDIO.
035500     PERFORM 350-MAINLINE-STRENGTH THRU 350-EXIT
035600         UNTIL NO-MORE-STRENGTH.
035700     PERFORM 400-MAINLINE-MEASURE THRU 400-EXIT
035800         UNTIL NO-MORE-MEASURES.
035900     PERFORM 500-TALLY-WEEK-TABLE THRU 500-EXIT.
036000     PERFORM 700-WRITE-TOTALS-RPT THRU 700-EXIT.
036100     PERFORM 999-CLEANUP THRU 999-EXIT.
036200     MOVE +0 TO RETURN-CODE.
036300     GOBACK.
036400
036500 000-HOUSEKEEPING.
036600     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
036700     DISPLAY '******** BEGIN JOB MFTOTALS ********'.
036800     ACCEPT W00-RUN-CCYYMMDD FROM DATE YYYYMMDD.
036900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, FLAGS-AND-SWITCHES.
037000     MOVE 1 TO WS-PAGES.
037100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
037200     READ TOTPARM INTO TOTPARM-REC
037300         AT END
037400         MOVE '** MISSING TOTPARM CARD' TO ABEND-REASON
037500         GO TO 1000-ABEND-RTN.
037600     MOVE PARM-USER-ID TO HDR-USER-ID-O.
037700     MOVE W00-RUN-CCYY TO HDR-CCYY, FTR-CCYY.
037800     MOVE W00-RUN-MM TO HDR-MM, FTR-MM.
037900     MOVE W00-RUN-DD TO HDR-DD, FTR-DD.
038000
038100*  WINDOW IS (TODAY - 6 DAYS) THRU (TODAY - 1 DAY) - SAME MATH
038200*  AS THE DEFAULT-WINDOW LOGIC IN MFDTEDIT
038300     MOVE W00-RUN-CCYY TO W05-YY.
038400     MOVE W00-RUN-MM TO W05-MM.
038500     MOVE W00-RUN-DD TO W05-DD.
038600     PERFORM 260-SUBTRACT-ONE-DAY THRU 260-EXIT.
038700     STRING W05-YY '-' W05-MM '-' W05-DD
038800         DELIMITED BY SIZE INTO W00-TO-DATE.
038900     PERFORM 260-SUBTRACT-ONE-DAY THRU 260-EXIT
039000         6 TIMES.
039100     STRING W05-YY '-' W05-MM '-' W05-DD
039200         DELIMITED BY SIZE INTO W00-FROM-DATE.
039300
039400     MOVE PARM-USER-ID TO RAWDAY-USER-ID.
039500     MOVE LOW-VALUES TO RAWDAY-DAY-DATE.
039600     START RAWDAY-MASTER KEY IS NOT LESS THAN RAWDAY-KEY
039700         INVALID KEY
039800         MOVE '10' TO RAWDAY-STATUS.
039900     PERFORM 900-READ-RAWDAY THRU 900-EXIT.
040000     PERFORM 920-READ-MEALS THRU 920-EXIT.
040100     PERFORM 930-READ-CARDIO THRU 930-EXIT.
040200     PERFORM 940-READ-STRENGTH THRU 940-EXIT.
040300     PERFORM 950-READ-MEASURE THRU 950-EXIT.
040400 000-EXIT.
040500     EXIT.
040600
040700 050-LOAD-WEEK-TABLE.
040800*  ON ENTRY THE FIRST TIME, W05-YY/MM/DD ALREADY HOLD THE
040900*  WINDOW FROM-DATE - LEFT THERE BY 000-HOUSEKEEPING'S WINDOW
041000*  CALCULATION.  EACH LATER ROW JUST ADDS ONE DAY TO IT.
041100     MOVE '050-LOAD-WEEK-TABLE' TO PARA-NAME.
041200     IF WEEK-IDX > 1
041300         PERFORM 265-ADD-ONE-DAY THRU 265-EXIT.
041400     STRING W05-YY '-' W05-MM '-' W05-DD
041500         DELIMITED BY SIZE INTO W10-WEEK-DATE(WEEK-IDX).
041600 050-EXIT.
041700     EXIT.
041800
041900 100-MAINLINE-RAWDAY.
042000     MOVE '100-MAINLINE-RAWDAY' TO PARA-NAME.
042100     ADD 1 TO DAYS-TOTAL.
042200     IF RAWDAY-DAY-DATE NOT < W00-FROM-DATE
042300        AND RAWDAY-DAY-DATE NOT > W00-TO-DATE
042400         ADD 1 TO DAYS-SCRAPED.
042500     PERFORM 900-READ-RAWDAY THRU 900-EXIT.
042600 100-EXIT.
042700     EXIT.
042800
042900 200-MAINLINE-MEALS.
043000     MOVE '200-MAINLINE-MEALS' TO PARA-NAME.
043100     ADD 1 TO MEAL-ENTRIES.
043200     ADD MEAL-CALORIES TO TOTAL-CALORIES-CONSUMED.
043300     IF FIRST-MEAL-ROW OR MEAL-DAY-DATE NOT = WS-HOLD-MEAL-DATE
043400         ADD 1 TO MEAL-DAYS
043500         MOVE 'N' TO FIRST-MEAL-SW
043600         MOVE MEAL-DAY-DATE TO WS-HOLD-MEAL-DATE.
043700
043800     IF MEAL-DAY-DATE NOT < W00-FROM-DATE
043900        AND MEAL-DAY-DATE NOT > W00-TO-DATE
044000         ADD MEAL-CALORIES TO WIN-TOTAL-CALORIES
044100         SET WEEK-IDX TO 1
044200         SEARCH W10-WEEK-ROW
044300             AT END
044400                 CONTINUE
044500             WHEN W10-WEEK-DATE(WEEK-IDX) = MEAL-DAY-DATE
044600                 SET W10-HAS-MEAL(WEEK-IDX) TO TRUE
044700                 IF MEAL-NAME = 'BREAKFAST'
044800                     SET W10-HAS-BKFST(WEEK-IDX) TO TRUE
044900                     ADD MEAL-CALORIES TO WIN-BKFST-CALORIES
045000                 ELSE
045100                 IF MEAL-NAME = 'LUNCH'
045200                     SET W10-HAS-LUNCH(WEEK-IDX) TO TRUE
045300                     ADD MEAL-CALORIES TO WIN-LUNCH-CALORIES
045400                 ELSE
045500                 IF MEAL-NAME = 'DINNER'
045600                     SET W10-HAS-DINNER(WEEK-IDX) TO TRUE
045700                     ADD MEAL-CALORIES TO WIN-DINNER-CALORIES
045800                 ELSE
045900                 IF MEAL-NAME = 'SNACKS'
046000                     SET W10-HAS-SNACKS(WEEK-IDX) TO TRUE
046100                     ADD MEAL-CALORIES TO WIN-SNACKS-CALORIES.
046200
046300     PERFORM 920-READ-MEALS THRU 920-EXIT.
046400 200-EXIT.
046500     EXIT.
046600
046700 300-MAINLINE-CARDIO.
046800     MOVE '300-MAINLINE-CARDIO' TO PARA-NAME.
046900     ADD 1 TO CARDIO-ENTRIES.
047000     ADD C2-CALS-BURNED TO TOTAL-CALORIES-EXERCISED.
047100     IF FIRST-CARDIO-ROW OR C2-DAY-DATE NOT = WS-HOLD-CARDIO-DATE
047200         ADD 1 TO CARDIO-DAYS
047300         MOVE 'N' TO FIRST-CARDIO-SW
047400         MOVE C2-DAY-DATE TO WS-HOLD-CARDIO-DATE.
047500     PERFORM 930-READ-CARDIO THRU 930-EXIT.
047600 300-EXIT.
047700     EXIT.
047800
047900 350-MAINLINE-STRENGTH.
048000     MOVE '350-MAINLINE-STRENGTH' TO PARA-NAME.
048100     ADD 1 TO STRENGTH-ENTRIES.
048200     IF FIRST-STRENGTH-ROW OR
048300             S2-DAY-DATE NOT = WS-HOLD-STRENGTH-DATE
048400         ADD 1 TO STRENGTH-DAYS
048500         MOVE 'N' TO FIRST-STRENGTH-SW
048600         MOVE S2-DAY-DATE TO WS-HOLD-STRENGTH-DATE.
048700     PERFORM 940-READ-STRENGTH THRU 940-EXIT.
048800 350-EXIT.
048900     EXIT.
049000
049100 400-MAINLINE-MEASURE.
049200     MOVE '400-MAINLINE-MEASURE' TO PARA-NAME.
049300     ADD 1 TO MEASURE-ENTRIES.
049400     IF FIRST-MEASURE-ROW OR
049500             Q2-DAY-DATE NOT = WS-HOLD-MEASURE-DATE
049600         ADD 1 TO MEASURE-DAYS
049700         MOVE 'N' TO FIRST-MEASURE-SW
049800         MOVE Q2-DAY-DATE TO WS-HOLD-MEASURE-DATE.
049900     PERFORM 950-READ-MEASURE THRU 950-EXIT.
050000 400-EXIT.
050100     EXIT.
050200
050300 500-TALLY-WEEK-TABLE.
050400     MOVE '500-TALLY-WEEK-TABLE' TO PARA-NAME.
050500     PERFORM 520-TALLY-ONE-WEEK-ROW
050600         VARYING WEEK-IDX FROM 1 BY 1 UNTIL WEEK-IDX > 7.
050700 500-EXIT.
050800     EXIT.
050900
051000 520-TALLY-ONE-WEEK-ROW.
051100     IF W10-HAS-MEAL(WEEK-IDX)
051200         ADD 1 TO WK-DAYS-WITH-MEAL.
051300     IF W10-HAS-BKFST(WEEK-IDX)
051400         ADD 1 TO WK-DAYS-WITH-BKFST.
051500     IF W10-HAS-LUNCH(WEEK-IDX)
051600         ADD 1 TO WK-DAYS-WITH-LUNCH.
051700     IF W10-HAS-DINNER(WEEK-IDX)
051800         ADD 1 TO WK-DAYS-WITH-DINNER.
051900     IF W10-HAS-SNACKS(WEEK-IDX)
052000         ADD 1 TO WK-DAYS-WITH-SNACKS.
052100
052200 600-PAGE-BREAK.
052300     MOVE '600-PAGE-BREAK' TO PARA-NAME.
052400     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
052500 600-EXIT.
052600     EXIT.
052700
052800 700-WRITE-TOTALS-RPT.
052900     MOVE '700-WRITE-TOTALS-RPT' TO PARA-NAME.
053000     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
053100
053200     MOVE 'WEEKLY (TRAILING 7 DAYS)' TO SECTION-TITLE-O.
053300     PERFORM 750-WRITE-SECTION-HDR THRU 750-EXIT.
053400     MOVE 'DAYS SCRAPED' TO DETAIL-LABEL-O.
053500     MOVE DAYS-SCRAPED TO DETAIL-VALUE-O.
053600     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
053700     MOVE 'DAYS WITH AT LEAST ONE MEAL' TO DETAIL-LABEL-O.
053800     MOVE WK-DAYS-WITH-MEAL TO DETAIL-VALUE-O.
053900     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
054000     MOVE 'DAYS WITH BREAKFAST' TO DETAIL-LABEL-O.
054100     MOVE WK-DAYS-WITH-BKFST TO DETAIL-VALUE-O.
054200     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
054300     MOVE 'DAYS WITH LUNCH' TO DETAIL-LABEL-O.
054400     MOVE WK-DAYS-WITH-LUNCH TO DETAIL-VALUE-O.
054500     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
054600     MOVE 'DAYS WITH DINNER' TO DETAIL-LABEL-O.
054700     MOVE WK-DAYS-WITH-DINNER TO DETAIL-VALUE-O.
054800     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
054900     MOVE 'DAYS WITH SNACKS' TO DETAIL-LABEL-O.
055000     MOVE WK-DAYS-WITH-SNACKS TO DETAIL-VALUE-O.
055100     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
055200     MOVE 'CALORIES CONSUMED IN WINDOW' TO DETAIL-LABEL-O.
055300     MOVE WIN-TOTAL-CALORIES TO DETAIL-VALUE-O.
055400     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
055500     MOVE 'BREAKFAST CALORIES IN WINDOW' TO DETAIL-LABEL-O.
055600     MOVE WIN-BKFST-CALORIES TO DETAIL-VALUE-O.
055700     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
055800     MOVE 'LUNCH CALORIES IN WINDOW' TO DETAIL-LABEL-O.
055900     MOVE WIN-LUNCH-CALORIES TO DETAIL-VALUE-O.
056000     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
056100     MOVE 'DINNER CALORIES IN WINDOW' TO DETAIL-LABEL-O.
056200     MOVE WIN-DINNER-CALORIES TO DETAIL-VALUE-O.
056300     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
056400     MOVE 'SNACKS CALORIES IN WINDOW' TO DETAIL-LABEL-O.
056500     MOVE WIN-SNACKS-CALORIES TO DETAIL-VALUE-O.
056600     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
056700
056800     MOVE 'USER TOTALS (LIFETIME)' TO SECTION-TITLE-O.
056900     PERFORM 750-WRITE-SECTION-HDR THRU 750-EXIT.
057000     MOVE 'RAW DAYS ON FILE' TO DETAIL-LABEL-O.
057100     MOVE DAYS-TOTAL TO DETAIL-VALUE-O.
057200     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
057300     MOVE 'DAYS WITH A MEAL LOGGED' TO DETAIL-LABEL-O.
057400     MOVE MEAL-DAYS TO DETAIL-VALUE-O.
057500     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
057600     MOVE 'TOTAL MEALS LOGGED' TO DETAIL-LABEL-O.
057700     MOVE MEAL-ENTRIES TO DETAIL-VALUE-O.
057800     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
057900     MOVE 'DAYS WITH CARDIO LOGGED' TO DETAIL-LABEL-O.
058000     MOVE CARDIO-DAYS TO DETAIL-VALUE-O.
058100     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
058200     MOVE 'TOTAL CARDIO EXERCISES LOGGED' TO DETAIL-LABEL-O.
058300     MOVE CARDIO-ENTRIES TO DETAIL-VALUE-O.
058400     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
058500     MOVE 'TOTAL STRENGTH EXERCISES LOGGED' TO DETAIL-LABEL-O.
058600     MOVE STRENGTH-ENTRIES TO DETAIL-VALUE-O.
058700     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
058800     MOVE 'TOTAL MEASUREMENTS LOGGED' TO DETAIL-LABEL-O.
058900     MOVE MEASURE-ENTRIES TO DETAIL-VALUE-O.
059000     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
059100     MOVE 'TOTAL CALORIES CONSUMED' TO DETAIL-LABEL-O.
059200     MOVE TOTAL-CALORIES-CONSUMED TO DETAIL-VALUE-O.
059300     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
059400     MOVE 'TOTAL CALORIES EXERCISED' TO DETAIL-LABEL-O.
059500     MOVE TOTAL-CALORIES-EXERCISED TO DETAIL-VALUE-O.
059600     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
059700
059800     PERFORM 740-WRITE-FOOTER THRU 740-EXIT.
059900 700-EXIT.
060000     EXIT.
060100
060200 710-WRITE-PAGE-HDR.
060300     MOVE '710-WRITE-PAGE-HDR' TO PARA-NAME.
060400     MOVE WS-PAGES TO PAGE-NBR-O.
060500     WRITE RPT-REC FROM WS-HDR-REC
060600         AFTER ADVANCING TOP-OF-FORM.
060700     WRITE RPT-REC FROM WS-BLANK-LINE
060800         AFTER ADVANCING 1.
060900     ADD 1 TO WS-PAGES.
061000     MOVE ZERO TO WS-LINES.
061100 710-EXIT.
061200     EXIT.
061300
061400 740-WRITE-FOOTER.
061500     MOVE '740-WRITE-FOOTER' TO PARA-NAME.
061600     WRITE RPT-REC FROM WS-BLANK-LINE
061700         AFTER ADVANCING 1.
061800     WRITE RPT-REC FROM WS-FOOTER-REC
061900         AFTER ADVANCING 1.
062000 740-EXIT.
062100     EXIT.
062200
062300 750-WRITE-SECTION-HDR.
062400     MOVE '750-WRITE-SECTION-HDR' TO PARA-NAME.
062500     IF WS-LINES > 50
062600         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
062700     WRITE RPT-REC FROM WS-BLANK-LINE
062800         AFTER ADVANCING 1.
062900     WRITE RPT-REC FROM WS-SECTION-HDR-REC
063000         AFTER ADVANCING 1.
063100     ADD 2 TO WS-LINES.
063200 750-EXIT.
063300     EXIT.
063400
063500 760-WRITE-DETAIL.
063600     MOVE '760-WRITE-DETAIL' TO PARA-NAME.
063700     IF WS-LINES > 50
063800         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
063900     WRITE RPT-REC FROM WS-DETAIL-REC
064000         AFTER ADVANCING 1.
064100     ADD 1 TO WS-LINES.
064200 760-EXIT.
064300     EXIT.
064400
064500 260-SUBTRACT-ONE-DAY.
064600     SUBTRACT 1 FROM W05-DD.
064700     IF W05-DD NOT = ZERO
064800         GO TO 260-EXIT.
064900     SUBTRACT 1 FROM W05-MM.
065000     IF W05-MM NOT = ZERO
065100         GO TO 260-BUMP-DD.
065200     MOVE 12 TO W05-MM.
065300     SUBTRACT 1 FROM W05-YY.
065400 260-BUMP-DD.
065500     PERFORM 270-TEST-LEAP-YEAR THRU 270-EXIT.
065600     MOVE W04-DAYS-IN-MO(W05-MM) TO W05-DD.
065700     IF W05-MM = 2 AND W05-IS-LEAP-YR
065800         ADD 1 TO W05-DD.
065900 260-EXIT.
066000     EXIT.
066100
066200 265-ADD-ONE-DAY.
066300     PERFORM 270-TEST-LEAP-YEAR THRU 270-EXIT.
066400     MOVE W04-DAYS-IN-MO(W05-MM) TO ROW-SUB.
066500     IF W05-MM = 2 AND W05-IS-LEAP-YR
066600         ADD 1 TO ROW-SUB.
066700     ADD 1 TO W05-DD.
066800     IF W05-DD NOT > ROW-SUB
066900         GO TO 265-EXIT.
067000     MOVE 1 TO W05-DD.
067100     ADD 1 TO W05-MM.
067200     IF W05-MM NOT > 12
067300         GO TO 265-EXIT.
067400     MOVE 1 TO W05-MM.
067500     ADD 1 TO W05-YY.
067600 265-EXIT.
067700     EXIT.
067800
067900 270-TEST-LEAP-YEAR.
068000     MOVE 'N' TO W05-LEAP-SW.
068100     DIVIDE W05-YY BY 4 GIVING W05-YY-DIV4
068200             REMAINDER W05-YY-REM4.
068300     DIVIDE W05-YY BY 100 GIVING W05-YY-DIV100
068400             REMAINDER W05-YY-REM100.
068500     DIVIDE W05-YY BY 400 GIVING W05-YY-DIV400
068600             REMAINDER W05-YY-REM400.
068700     IF W05-YY-REM400 = ZERO
068800         MOVE 'Y' TO W05-LEAP-SW
068900     ELSE
069000         IF W05-YY-REM100 NOT = ZERO AND W05-YY-REM4 = ZERO
069100             MOVE 'Y' TO W05-LEAP-SW.
069200 270-EXIT.
069300     EXIT.
069400
069500 800-OPEN-FILES.
069600     MOVE '800-OPEN-FILES' TO PARA-NAME.
069700     OPEN INPUT TOTPARM, MEALS-IN, CARDIO-IN, STRENGTH-IN,
069800          MEASURE-IN, RAWDAY-MASTER.
069900     OPEN OUTPUT TOTRPT, SYSOUT.
070000 800-EXIT.
070100     EXIT.
070200
070300 850-CLOSE-FILES.
070400     MOVE '850-CLOSE-FILES' TO PARA-NAME.
070500     CLOSE TOTPARM, MEALS-IN, CARDIO-IN, STRENGTH-IN,
070600           MEASURE-IN, RAWDAY-MASTER, TOTRPT, SYSOUT.
070700 850-EXIT.
070800     EXIT.
070900
071000 900-READ-RAWDAY.
071100     READ RAWDAY-MASTER NEXT RECORD
071200         AT END MOVE '10' TO RAWDAY-STATUS
071300         GO TO 900-EXIT.
071400     IF RAWDAY-USER-ID NOT = PARM-USER-ID
071500         MOVE '10' TO RAWDAY-STATUS.
071600 900-EXIT.
071700     EXIT.
071800
071900 920-READ-MEALS.
072000     READ MEALS-IN
072100         AT END MOVE '10' TO MFCODE
072200         GO TO 920-EXIT.
072300 920-EXIT.
072400     EXIT.
072500
072600 930-READ-CARDIO.
072700     READ CARDIO-IN
072800         AT END MOVE '10' TO CFCODE
072900         GO TO 930-EXIT.
073000 930-EXIT.
073100     EXIT.
073200
073300 940-READ-STRENGTH.
073400     READ STRENGTH-IN
073500         AT END MOVE '10' TO SFCODE
073600         GO TO 940-EXIT.
073700 940-EXIT.
073800     EXIT.
073900
074000 950-READ-MEASURE.
074100     READ MEASURE-IN
074200         AT END MOVE '10' TO QFCODE
074300         GO TO 950-EXIT.
074400 950-EXIT.
074500     EXIT.
074600
074700 999-CLEANUP.
074800     MOVE '999-CLEANUP' TO PARA-NAME.
074900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075000     DISPLAY '******** NORMAL END OF JOB MFTOTALS ********'.
075100 999-EXIT.
075200     EXIT.
075300
075400 1000-ABEND-RTN.
075500     WRITE SYSOUT-REC FROM ABEND-REC.
075600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075700     DISPLAY '*** ABNORMAL END OF JOB - MFTOTALS ***' UPON CONSOLE.
075800     DIVIDE ZERO-VAL INTO ONE-VAL.
