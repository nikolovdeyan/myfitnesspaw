000100******************************************************************
000200*    MFPTRMT  -  NORMALIZED DAY-DETAIL RECORDS (EIGHT SETS)     *
000300*    COPY MEMBER SHARED BY MFEXPLOD AND MFTOTALS                *
000400******************************************************************
000500*REMARKS.
000600*    THESE ARE THE EIGHT RECORD SETS A KEPT DAY IS EXPLODED
000700*    INTO.  EACH IS ITS OWN FLAT SEQUENTIAL RECORD SO DOWNSTREAM
000800*    JOB STEPS (MFTOTALS, MFPROGRS) CAN READ JUST THE SET THEY
000900*    NEED WITHOUT UNION-REDEFINES GYMNASTICS.  SAME IDEA AS THE
001000*    OLD PRSTRMT MEMBER, WHICH KEPT THE EQUIPMENT AND USAGE-LOG
001100*    DETAIL LINES SEPARATE FROM THE MAIN PERSONNEL RECORD.
001200*
001300*    HISTORY
001400*    ----------------------------------------------------------
001500*    04/02/92  RTG  ORIGINAL MEMBER (PRSTRMT, PRS SUITE)
001600*    07/03/96  RTG  RE-CUT FOR THE EIGHT DIARY DETAIL SETS - 4471
001700*    07/10/96  RTG  ADDED MEASURE-OUT-REC - REQ 4479
001800*    02/19/99  KLM  Y2K REVIEW - ALL DAY-DATE FIELDS ALREADY
001900*                   CCYY-MM-DD, NO CHANGE REQUIRED
002000******************************************************************
002100
002200****** NOTES-OUT ************************************************
002300 01  NOTE-OUT-REC.
002400     05  NOTE-USER-ID                PIC X(20).
002500     05  NOTE-DAY-DATE               PIC X(10).
002600     05  NOTE-TYPE                   PIC X(10).
002700     05  NOTE-BODY                   PIC X(80).
002800     05  FILLER                      PIC X(10).
002900
003000****** WATER-OUT ************************************************
003100 01  WATER-OUT-REC.
003200     05  WATER-USER-ID               PIC X(20).
003300     05  WATER-DAY-DATE              PIC X(10).
003400     05  WATER-QTY                   PIC S9(05)V99.
003500     05  FILLER                      PIC X(20).
003600
003700****** GOALS-OUT ************************************************
003800 01  GOALS-OUT-REC.
003900     05  GOALS-USER-ID               PIC X(20).
004000     05  GOALS-DAY-DATE              PIC X(10).
004100     05  GOAL-CALORIES               PIC S9(07).
004200     05  GOAL-CARBS                  PIC S9(07).
004300     05  GOAL-FAT                    PIC S9(07).
004400     05  GOAL-PROTEIN                PIC S9(07).
004500     05  GOAL-SODIUM                 PIC S9(07).
004600     05  GOAL-SUGAR                  PIC S9(07).
004700     05  FILLER                      PIC X(20).
004800
004900****** MEALS-OUT ************************************************
005000 01  MEAL-OUT-REC.
005100     05  MEAL-USER-ID                PIC X(20).
005200     05  MEAL-DAY-DATE               PIC X(10).
005300     05  MEAL-NAME                   PIC X(12).
005400     05  MEAL-CALORIES               PIC S9(07).
005500     05  MEAL-CARBS                  PIC S9(07).
005600     05  MEAL-FAT                    PIC S9(07).
005700     05  MEAL-PROTEIN                PIC S9(07).
005800     05  MEAL-SODIUM                 PIC S9(07).
005900     05  MEAL-SUGAR                  PIC S9(07).
006000     05  FILLER                      PIC X(10).
006100
006200****** MEALENTRIES-OUT ******************************************
006300 01  MEALENTRY-OUT-REC.
006400     05  ENTRY-USER-ID               PIC X(20).
006500     05  ENTRY-DAY-DATE              PIC X(10).
006600     05  ENTRY-MEAL-NAME             PIC X(12).
006700     05  ENTRY-SHORT-NAME            PIC X(30).
006800     05  ENTRY-QUANTITY              PIC S9(05)V99.
006900     05  ENTRY-UNIT                  PIC X(12).
007000     05  ENTRY-CALORIES              PIC S9(07).
007100     05  ENTRY-CARBS                 PIC S9(07).
007200     05  ENTRY-FAT                   PIC S9(07).
007300     05  ENTRY-PROTEIN               PIC S9(07).
007400     05  ENTRY-SODIUM                PIC S9(07).
007500     05  ENTRY-SUGAR                 PIC S9(07).
007600     05  FILLER                      PIC X(10).
007700
007800****** CARDIO-OUT ***********************************************
007900 01  CARDIO-OUT-REC.
008000     05  CARDIO-USER-ID              PIC X(20).
008100     05  CARDIO-DAY-DATE             PIC X(10).
008200     05  CARDIO-EX-NAME              PIC X(30).
008300     05  CARDIO-MINUTES              PIC S9(05)V99.
008400     05  CARDIO-CALS-BURNED          PIC S9(07)V99.
008500     05  FILLER                      PIC X(10).
008600
008700****** STRENGTH-OUT *********************************************
008800 01  STRENGTH-OUT-REC.
008900     05  STRENGTH-USER-ID            PIC X(20).
009000     05  STRENGTH-DAY-DATE           PIC X(10).
009100     05  STRENGTH-EX-NAME            PIC X(30).
009200     05  STRENGTH-SETS               PIC S9(03).
009300     05  STRENGTH-REPS               PIC S9(03).
009400     05  STRENGTH-WEIGHT             PIC S9(05)V99.
009500     05  FILLER                      PIC X(10).
009600
009700****** MEASUREMENTS-OUT *****************************************
009800 01  MEASURE-OUT-REC.
009900     05  MEASURE-USER-ID             PIC X(20).
010000     05  MEASURE-DAY-DATE            PIC X(10).
010100     05  MEASURE-NAME                PIC X(20).
010200     05  MEASURE-VALUE               PIC S9(05)V99.
010300     05  FILLER                      PIC X(10).
