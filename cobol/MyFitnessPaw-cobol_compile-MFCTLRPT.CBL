000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MFCTLRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/05/96.
000600 DATE-COMPILED. 07/05/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          LAST STEP OF THE NIGHTLY DIARY RUN.  READS THE TWO
001200*          LABEL/VALUE CONTROL-COUNT FILES HANDED FORWARD BY
001300*          MFCHGDET AND MFEXPLOD AND PRINTS THEM AS ONE CONTROL
001400*          REPORT FOR THE OPERATOR TO FILE WITH THE RUN BOOK.
001500*          NOTHING ON THIS REPORT DRIVES A BUSINESS DECISION -
001600*          IT IS PURELY A RECORD-COUNT RECONCILIATION AID.
001700******************************************************************
001800
001900         INPUT FILES             -   DDS0001.CHGCNT
002000                                     DDS0001.EXPCNT
002100
002200         REPORT PRODUCED         -   DDS0001.CTLRPT
002300
002400         DUMP FILE               -   SYSOUT
002500
002600******************************************************************
002700*    CHANGE LOG
002800*    ----------------------------------------------------------
002900*    07/05/96  RTG  ORIGINAL PROGRAM (FROM PRSLIST) - REQ 4471
003000*    07/12/96  RTG  ADDED THE EXPCNT SECTION FOR THE EXPLODE
003100*                   COUNTS - REQ 4479
003200*    02/19/99  KLM  Y2K REVIEW - HDR-DATE PRINTS FOUR-DIGIT YEAR,
003300*                   NO CHANGE REQUIRED
003400*    05/14/01  RTG  DROPPED THE UNUSED PATIENT-STYLE COLUMN
003500*                   HEADER LOGIC LEFT OVER FROM PRSLIST - TKT
003600*                   5920
003700*    03/11/04  DWP  ADDED THE EMPTY-HANDOFF-FILE ABEND CHECK IN
003800*                   999-CLEANUP - A DEAD MFCHGDET OR MFEXPLOD
003900*                   STEP WAS LEAVING THIS REPORT TO PRINT AN
004000*                   ALL-BLANK RECONCILIATION PAGE - TKT 7118
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS MFCTLRPT-DEBUG-SW.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT CHGCNT
005500     ASSIGN TO UT-S-CHGCNT
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS IFCODE.
005800
005900     SELECT EXPCNT
006000     ASSIGN TO UT-S-EXPCNT
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS EFCODE.
006300
006400     SELECT CTLRPT
006500     ASSIGN TO UT-S-CTLRPT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC                     PIC X(130).
007800
007900 FD  CHGCNT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 40 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS CHGCNT-REC.
008500 01  CHGCNT-REC.
008600     05  CHGCNT-LABEL                PIC X(20).
008700     05  CHGCNT-VALUE                PIC 9(09).
008800     05  FILLER                      PIC X(11).
008900
009000 FD  EXPCNT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 40 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS EXPCNT-REC.
009600 01  EXPCNT-REC.
009700     05  EXPCNT-LABEL                PIC X(20).
009800     05  EXPCNT-VALUE                PIC 9(09).
009900     05  FILLER                      PIC X(11).
010000
010100 FD  CTLRPT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 132 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS RPT-REC.
010700 01  RPT-REC                        PIC X(132).
010800
010900 WORKING-STORAGE SECTION.
011000 01  FILE-STATUS-CODES.
011100     05  IFCODE                      PIC X(02).
011200         88  CODE-READ                VALUE SPACES.
011300         88  NO-MORE-CHG-DATA         VALUE '10'.
011400     05  EFCODE                      PIC X(02).
011500         88  EXP-CODE-READ            VALUE SPACES.
011600         88  NO-MORE-EXP-DATA         VALUE '10'.
011700     05  OFCODE                      PIC X(02).
011800         88  CODE-WRITE               VALUE SPACES.
011900
012000 COPY MFPABND.
012100
012200 01  WS-HDR-REC.
012300     05  FILLER                      PIC X(01) VALUE SPACE.
012400     05  HDR-DATE.
012500         10  HDR-CCYY                PIC 9(04).
012600         10  FILLER                  PIC X(01) VALUE '-'.
012700         10  HDR-MM                  PIC 9(02).
012800         10  FILLER                  PIC X(01) VALUE '-'.
012900         10  HDR-DD                  PIC 9(02).
013000     05  FILLER                      PIC X(20) VALUE SPACES.
013100     05  FILLER                      PIC X(50) VALUE
013200         'MYFITNESSPAW DIARY RUN - CONTROL REPORT'.
013300     05  FILLER                      PIC X(26)
013400         VALUE 'PAGE NUMBER:' JUSTIFIED RIGHT.
013500     05  PAGE-NBR-O                  PIC ZZ9.
013600
013700 01  WS-SECTION-HDR-REC.
013800     05  FILLER                      PIC X(01) VALUE SPACE.
013900     05  SECTION-TITLE-O             PIC X(40).
014000     05  FILLER                      PIC X(91) VALUE SPACES.
014100
014200 01  WS-COLM-HDR-REC.
014300     05  FILLER                      PIC X(03) VALUE SPACES.
014400     05  FILLER                      PIC X(24) VALUE 'DESCRIPTION'.
014500     05  FILLER                      PIC X(15) VALUE 'RECORD COUNT'.
014600
014700 01  WS-DETAIL-REC.
014800     05  FILLER                      PIC X(03) VALUE SPACES.
014900     05  DETAIL-LABEL-O              PIC X(24).
015000     05  DETAIL-VALUE-O              PIC ZZZ,ZZZ,ZZ9.
015100
015200 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
015300
015400 01  W03-DATE-COMBINED.
015500     05  W03-CCYYMMDD                PIC 9(08).
015600 01  W04-DATE-COMBINED-RD REDEFINES W03-DATE-COMBINED.
015700     05  W04-CCYYMMDD-X              PIC X(08).
015800
015900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016000     05  CHG-RECORDS-READ            PIC S9(07) COMP.
016100     05  EXP-RECORDS-READ            PIC S9(07) COMP.
016200     05  WS-LINES                    PIC S9(04) COMP VALUE 99.
016300     05  WS-PAGES                    PIC S9(04) COMP VALUE 1.
016400 01  W05-COUNTERS-RD REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
016500     05  W05-COUNTERS-BYTES          PIC X(16).
016600
016700 01  FLAGS-AND-SWITCHES.
016800     05  MORE-CHG-SW                 PIC X(01) VALUE 'Y'.
016900         88  NO-MORE-CHG-CNT          VALUE 'N'.
017000     05  MORE-EXP-SW                 PIC X(01) VALUE 'Y'.
017100         88  NO-MORE-EXP-CNT          VALUE 'N'.
017200 01  W06-FLAGS-AND-SWITCHES-RD REDEFINES FLAGS-AND-SWITCHES.
017300     05  W06-BOTH-SWITCHES           PIC X(02).
017400
017500 PROCEDURE DIVISION.
017600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017700     PERFORM 100-PRINT-CHGCNT-SECTION THRU 100-EXIT
017800             UNTIL NO-MORE-CHG-CNT.
017900     PERFORM 200-PRINT-EXPCNT-SECTION THRU 200-EXIT
018000             UNTIL NO-MORE-EXP-CNT.
018100     PERFORM 999-CLEANUP THRU 999-EXIT.
018200     MOVE +0 TO RETURN-CODE.
018300     GOBACK.
018400
018500 000-HOUSEKEEPING.
018600     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
018700     DISPLAY '******** BEGIN JOB MFCTLRPT ********'.
018800     ACCEPT W03-CCYYMMDD FROM DATE YYYYMMDD.
018900     MOVE W03-CCYYMMDD(1:4) TO HDR-CCYY.
019000     MOVE W03-CCYYMMDD(5:2) TO HDR-MM.
019100     MOVE W03-CCYYMMDD(7:2) TO HDR-DD.
019200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019300     MOVE 1 TO WS-PAGES.
019400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019500     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
019600     PERFORM 900-READ-CHGCNT THRU 900-EXIT.
019700     PERFORM 920-READ-EXPCNT THRU 920-EXIT.
019800 000-EXIT.
019900     EXIT.
020000
020100 100-PRINT-CHGCNT-SECTION.
020200     MOVE '100-PRINT-CHGCNT-SECTION' TO PARA-NAME.
020300     IF CHG-RECORDS-READ = 1
020400         MOVE 'CHANGE-DETECTION COUNTS' TO SECTION-TITLE-O
020500         PERFORM 750-WRITE-SECTION-HDR THRU 750-EXIT.
020600
020700     MOVE CHGCNT-LABEL TO DETAIL-LABEL-O.
020800     MOVE CHGCNT-VALUE TO DETAIL-VALUE-O.
020900     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
021000     PERFORM 900-READ-CHGCNT THRU 900-EXIT.
021100 100-EXIT.
021200     EXIT.
021300
021400 200-PRINT-EXPCNT-SECTION.
021500     MOVE '200-PRINT-EXPCNT-SECTION' TO PARA-NAME.
021600     IF EXP-RECORDS-READ = 1
021700         MOVE 'EXPLODE-STEP COUNTS' TO SECTION-TITLE-O
021800         PERFORM 750-WRITE-SECTION-HDR THRU 750-EXIT.
021900
022000     MOVE EXPCNT-LABEL TO DETAIL-LABEL-O.
022100     MOVE EXPCNT-VALUE TO DETAIL-VALUE-O.
022200     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
022300     PERFORM 920-READ-EXPCNT THRU 920-EXIT.
022400 200-EXIT.
022500     EXIT.
022600
022700 600-PAGE-BREAK.
022800     MOVE '600-PAGE-BREAK' TO PARA-NAME.
022900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
023000 600-EXIT.
023100     EXIT.
023200
023300 700-WRITE-PAGE-HDR.
023400     MOVE '700-WRITE-PAGE-HDR' TO PARA-NAME.
023500     MOVE WS-PAGES TO PAGE-NBR-O.
023600     WRITE RPT-REC FROM WS-HDR-REC
023700         AFTER ADVANCING TOP-OF-FORM.
023800     WRITE RPT-REC FROM WS-BLANK-LINE
023900         AFTER ADVANCING 1.
024000     WRITE RPT-REC FROM WS-COLM-HDR-REC
024100         AFTER ADVANCING 1.
024200     WRITE RPT-REC FROM WS-BLANK-LINE
024300         AFTER ADVANCING 1.
024400     ADD 1 TO WS-PAGES.
024500     MOVE ZERO TO WS-LINES.
024600 700-EXIT.
024700     EXIT.
024800
024900 750-WRITE-SECTION-HDR.
025000     MOVE '750-WRITE-SECTION-HDR' TO PARA-NAME.
025100     IF WS-LINES > 50
025200         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
025300     WRITE RPT-REC FROM WS-SECTION-HDR-REC
025400         AFTER ADVANCING 1.
025500     ADD 1 TO WS-LINES.
025600 750-EXIT.
025700     EXIT.
025800
025900 760-WRITE-DETAIL.
026000     MOVE '760-WRITE-DETAIL' TO PARA-NAME.
026100     IF WS-LINES > 50
026200         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
026300     WRITE RPT-REC FROM WS-DETAIL-REC
026400         AFTER ADVANCING 1.
026500     ADD 1 TO WS-LINES.
026600 760-EXIT.
026700     EXIT.
026800
026900 800-OPEN-FILES.
027000     MOVE '800-OPEN-FILES' TO PARA-NAME.
027100     OPEN INPUT CHGCNT, EXPCNT.
027200     OPEN OUTPUT CTLRPT, SYSOUT.
027300 800-EXIT.
027400     EXIT.
027500
027600 850-CLOSE-FILES.
027700     MOVE '850-CLOSE-FILES' TO PARA-NAME.
027800     CLOSE CHGCNT, EXPCNT, CTLRPT, SYSOUT.
027900 850-EXIT.
028000     EXIT.
028100
028200 900-READ-CHGCNT.
028300     READ CHGCNT
028400         AT END MOVE 'N' TO MORE-CHG-SW
028500         GO TO 900-EXIT.
028600     ADD 1 TO CHG-RECORDS-READ.
028700 900-EXIT.
028800     EXIT.
028900
029000 920-READ-EXPCNT.
029100     READ EXPCNT
029200         AT END MOVE 'N' TO MORE-EXP-SW
029300         GO TO 920-EXIT.
029400     ADD 1 TO EXP-RECORDS-READ.
029500 920-EXIT.
029600     EXIT.
029700
029800 999-CLEANUP.
029900     MOVE '999-CLEANUP' TO PARA-NAME.
030000     IF CHG-RECORDS-READ = ZERO OR EXP-RECORDS-READ = ZERO
030100         MOVE '** CHGCNT OR EXPCNT HANDOFF FILE CAME UP EMPTY -'
030200             TO ABEND-REASON
030300         GO TO 1000-ABEND-RTN.
030400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030500     DISPLAY '** CHGCNT LINES READ **'.
030600     DISPLAY CHG-RECORDS-READ.
030700     DISPLAY '** EXPCNT LINES READ **'.
030800     DISPLAY EXP-RECORDS-READ.
030900     DISPLAY '******** NORMAL END OF JOB MFCTLRPT ********'.
031000 999-EXIT.
031100     EXIT.
031200
031300 1000-ABEND-RTN.
031400     WRITE SYSOUT-REC FROM ABEND-REC.
031500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031600     DISPLAY '*** ABNORMAL END OF JOB - MFCTLRPT ***' UPON CONSOLE.
031700     DIVIDE ZERO-VAL INTO ONE-VAL.
